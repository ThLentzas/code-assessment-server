000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CMPLUPDT.
000300 AUTHOR. T A WHITFIELD.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 05/12/87.
000600 DATE-COMPILED. 05/12/87.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM SPLITS THE NORMALIZED-METRIC BATCH INTO
001300*          A COMPLIANT GROUP AND A NON-COMPLIANT GROUP.  EVERY
001400*          REPORT IS CHECKED AGAINST THE SAME LIST OF QUALITY
001500*          CONSTRAINTS - THE CONSTRAINT LIST IS NOT KEYED BY
001600*          REPORT, IT IS LOADED ONCE AND APPLIED TO EACH REPORT
001700*          IN TURN.
001800*
001900*          A REPORT PASSES ONLY IF EVERY CONSTRAINT PASSES.  THE
002000*          COMPLIANT-FLAG CARRIES THE VERDICT FORWARD TO RANKCALC
002100*          ON FLTROUT.DAT - RANKCALC DOES NOT RE-CHECK THE
002200*          CONSTRAINTS.
002300*
002400*          THE CONSTRAINT LOOP SHORT-CIRCUITS ON THE FIRST
002500*          FAILURE (SEE 200-EVALUATE-CONSTRAINTS) SINCE ONE
002600*          FAILED CONSTRAINT IS ENOUGH TO FAIL THE WHOLE REPORT -
002700*          THERE IS NO BUSINESS VALUE IN CHECKING THE REST.
002800*
002900******************************************************************
003000*                    C H A N G E   L O G
003100*----------------------------------------------------------------
003200* DATE     BY   REQUEST#   DESCRIPTION
003300*----------------------------------------------------------------
003400* 051287   TAW  CR-1200    ORIGINAL CODING - LOADS CONSTR.DAT
003500*                          INTO A WORKING-STORAGE TABLE AND
003600*                          CHECKS EACH REPORT AGAINST ALL SIX
003700*                          OPERATORS.
003800* 091488   TAW  CR-1233    FOUND THE METRIC-NAME LOOKUP COULD
003900*                          FALL THROUGH SILENTLY ON A BAD NAME -
004000*                          NOW ABENDS WITH THE OFFENDING NAME IN
004100*                          THE TRACE RECORD.
004200* 042390   BTK  CR-1481    CONFIRMED AN EMPTY CONSTR.DAT LEAVES
004300*                          EVERY REPORT COMPLIANT, PER THE
004400*                          FILTERING SPEC.
004500* 110293   BTK  CR-1699    CONFIRMED 9-DECIMAL COMPARE MATCHES
004600*                          THE PRECISION RANKCALC EXPECTS.
004700* 021597   MPQ  CR-1922    REVIEWED FOR YEAR-2000 READINESS - NO
004800*                          DATE FIELDS PROCESSED BY THIS PROGRAM,
004900*                          NO CHANGE REQUIRED.
005000* 081798   MPQ  CR-2015    RECHECKED UNDER THE Y2K COMPLIANCE
005100*                          PROGRAM - PASSED, NO DATE ARITHMETIC.
005200* 030402   HJS  CR-2244    STANDARDIZED THE ABEND TRACE ON THE
005300*                          SHOP-WIDE ABENDREC LAYOUT.
005400* 091505   HJS  CR-2401    RAISED THE CONSTRAINT-TABLE MAX FROM
005500*                          200 TO 500 ROWS - OPERATIONS RAN A
005600*                          LARGE RULE SET THROUGH AND OVERFLOWED
005700*                          THE OLD LIMIT.
005800* 040610   DPK  CR-2589    CODE REVIEW OF THE MTRCEDIT/CMPLUPDT/
005900*                          RANKCALC SUITE FOUND THE METRIC-NAME
006000*                          LOOKUP HERE WAS A HAND-ROLLED PERFORM/
006100*                          IF LOOP DRESSED UP WITH A "SEARCH"
006200*                          PARAGRAPH NAME - NO ACTUAL SEARCH VERB.
006300*                          NORMETR NOW DECLARES NM-METRIC-NAME-TAB
006400*                          INDEXED BY NM-IDX, SO THE LOOKUP BELOW
006500*                          IS A REAL SEARCH, THE SAME SHOP IDIOM
006600*                          USED IN PATSRCH AND TRMTSRCH.  DROPPED
006700*                          225-SEARCH-NAME-TAB AND THE LOCAL
006800*                          METRIC-FOUND-SW/WS-METRIC-IDX WORKING-
006900*                          STORAGE THE OLD LOOP NEEDED - THE SEARCH
007000*                          VERB CARRIES ITS OWN AT-END TEST AND
007100*                          LEAVES NM-IDX POINTING AT THE HIT.
007200*----------------------------------------------------------------
007300******************************************************************
007400
007500         INPUT FILE              -   NORMMET.DAT
007600
007700         INPUT FILE              -   CONSTR.DAT
007800
007900         OUTPUT FILE PRODUCED    -   FLTROUT.DAT
008000
008100         DUMP FILE               -   SYSOUT
008200
008300******************************************************************
008400 ENVIRONMENT DIVISION.
008500 CONFIGURATION SECTION.
008600 SOURCE-COMPUTER. IBM-390.
008700 OBJECT-COMPUTER. IBM-390.
008800 SPECIAL-NAMES.
008900     UPSI-0 ON  STATUS IS RESTART-SW
009000            OFF STATUS IS NORMAL-START-SW.
009100 INPUT-OUTPUT SECTION.
009200 FILE-CONTROL.
009300     SELECT SYSOUT
009400     ASSIGN TO UT-S-SYSOUT
009500       ORGANIZATION IS SEQUENTIAL.
009600
009700     SELECT NORMMET-FILE
009800     ASSIGN TO UT-S-NORMMET
009900       ACCESS MODE IS SEQUENTIAL
010000       FILE STATUS IS OFCODE.
010100
010200     SELECT CONSTR-FILE
010300     ASSIGN TO UT-S-CONSTR
010400       ACCESS MODE IS SEQUENTIAL
010500       FILE STATUS IS CFCODE.
010600
010700     SELECT FLTROUT-FILE
010800     ASSIGN TO UT-S-FLTROUT
010900       ACCESS MODE IS SEQUENTIAL
011000       FILE STATUS IS FFCODE.
011100
011200 DATA DIVISION.
011300 FILE SECTION.
011400 FD  SYSOUT
011500     RECORDING MODE IS F
011600     LABEL RECORDS ARE STANDARD
011700     RECORD CONTAINS 130 CHARACTERS
011800     BLOCK CONTAINS 0 RECORDS
011900     DATA RECORD IS SYSOUT-REC.
012000 01  SYSOUT-REC  PIC X(130).
012100
012200****** THIS FILE IS PRODUCED BY MTRCEDIT.  ONE NORMALIZED-
012300****** METRIC RECORD PER ANALYZED REPOSITORY REPORT.
012400 FD  NORMMET-FILE
012500     RECORDING MODE IS F
012600     LABEL RECORDS ARE STANDARD
012700     RECORD CONTAINS 150 CHARACTERS
012800     BLOCK CONTAINS 0 RECORDS
012900     DATA RECORD IS NORM-METRIC-REC.
013000 01  NORM-METRIC-REC-FD          PIC X(150).
013100
013200****** ONE FILTER RULE PER RECORD.  THE WHOLE FILE IS LOADED
013300****** INTO A TABLE AT 050-LOAD-CONSTRAINT-TABLE AND APPLIED
013400****** TO EVERY REPORT - THE RULES ARE NOT KEYED BY REPORT-ID.
013500 FD  CONSTR-FILE
013600     RECORDING MODE IS F
013700     LABEL RECORDS ARE STANDARD
013800     RECORD CONTAINS 60 CHARACTERS
013900     BLOCK CONTAINS 0 RECORDS
014000     DATA RECORD IS CONSTR-REC.
014100 01  CONSTR-REC-FD               PIC X(60).
014200
014300****** THIS FILE CARRIES THE NORMALIZED METRICS FORWARD TO
014400****** RANKCALC, PLUS THE COMPLIANT-FLAG THIS PROGRAM DECIDED.
014500 FD  FLTROUT-FILE
014600     RECORDING MODE IS F
014700     LABEL RECORDS ARE STANDARD
014800     RECORD CONTAINS 150 CHARACTERS
014900     BLOCK CONTAINS 0 RECORDS
015000     DATA RECORD IS FLT-RESULT-REC.
015100 01  FLT-RESULT-REC-FD           PIC X(150).
015200
015300 WORKING-STORAGE SECTION.
015400 01  FILE-STATUS-CODES.
015500     05  OFCODE                  PIC X(2).
015600         88 CODE-READ     VALUE SPACES.
015700         88 NO-MORE-DATA-CD VALUE "10".
015800     05  CFCODE                  PIC X(2).
015900         88 CODE-READ-CONSTR VALUE SPACES.
016000         88 NO-MORE-CONSTR-CD VALUE "10".
016100     05  FFCODE                  PIC X(2).
016200         88 CODE-WRITE    VALUE SPACES.
016300
016400*    NORMETR SUPPLIES NM-METRIC-NAME-TAB, INDEXED BY NM-IDX,
016500*    AND FLTRSLT SUPPLIES FLT-METRIC-VALUES-TAB - SEE
016600*    220-FIND-METRIC-BY-NAME BELOW.
016700 COPY NORMETR.
016800 COPY FLTRSLT.
016900
017000******************************************************************
017100*    CONSTRAINT-TABLE - WORKING-STORAGE IMAGE OF CONSTR.DAT.
017200*    CNSTRNT ITSELF CARRIES NO 01-LEVEL, SO ITS 05-LEVEL FIELDS
017300*    ARE RENUMBERED TO 10 HERE TO NEST THEM UNDER THE OCCURS
017400*    ROW - SAME COPY REPLACING TRICK THE SHOP USES WHENEVER ONE
017500*    FIELD-BLOCK COPYBOOK HAS TO SERVE BOTH AS A LONE RECORD AND
017600*    AS A TABLE ROW.  CN-IDX IS ONLY EVER ADVANCED BY THE OUTER
017700*    PERFORM VARYING IN 200-EVALUATE-CONSTRAINTS - IT IS NOT A
017800*    SEARCH TARGET, THE CONSTRAINT LIST HAS NO KEY TO SEARCH ON.
017900******************************************************************
018000 01  CONSTRAINT-TABLE.
018100     05  CONSTRAINT-TAB-ROW OCCURS 500 TIMES
018200                            INDEXED BY CN-IDX.
018300         COPY CNSTRNT REPLACING ==05== BY ==10==.
018400
018500 01  WS-SYSOUT-REC.
018600     05  MSG                     PIC X(80).
018700
018800 77  WS-DATE                     PIC 9(6).
018900
019000*    NM-IDX IS NOT DECLARED HERE - NORMETR'S NM-METRIC-NAME-TAB
019100*    DECLARES IT AS ITS INDEXED-BY INDEX-NAME, AND THIS PROGRAM
019200*    SEARCHES THAT SAME TABLE IN 220-FIND-METRIC-BY-NAME, SO IT
019300*    MUST NOT BE RE-DECLARED HERE - SEE THE COMMENT IN NORMETR.
019400 01  COUNTERS-IDXS-AND-ACCUMULATORS.
019500     05 RECORDS-READ             PIC 9(9) COMP.
019600     05 RECORDS-WRITTEN          PIC 9(7) COMP.
019700     05 CONSTRAINT-COUNT         PIC 9(4) COMP.
019800     05 COMPLIANT-COUNT          PIC 9(7) COMP.
019900     05 NON-COMPLIANT-COUNT      PIC 9(7) COMP.
020000
020100 01  FLAGS-AND-SWITCHES.
020200     05 MORE-DATA-SW             PIC X(01) VALUE "Y".
020300         88 NO-MORE-DATA VALUE "N".
020400     05 MORE-CONSTR-SW           PIC X(01) VALUE "Y".
020500         88 NO-MORE-CONSTR VALUE "N".
020600     05 CONSTRAINT-PASSED-SW     PIC X(01).
020700         88 CONSTRAINT-PASSED    VALUE "Y".
020800         88 CONSTRAINT-FAILED    VALUE "N".
020900     05 REPORT-COMPLIANT-SW      PIC X(01).
021000         88 REPORT-IS-COMPLIANT     VALUE "Y".
021100         88 REPORT-IS-NON-COMPLIANT VALUE "N".
021200
021300*    SUPPORT-DESK DUMP-UTILITY TRACE FIELDS - PACKED VALUES
021400*    REDEFINED AS DISPLAY BYTES SO A PROD DUMP READS THEM
021500*    WITHOUT UNPACKING.  SAME CONVENTION AS SCORECLC/SEVCURV.
021600 01  MISC-FIELDS.
021700     05  WS-METRIC-VALUE-WORK    PIC S9(4)V9(9) COMP-3.
021800     05  WS-METRIC-VALUE-WORK-X REDEFINES
021900                            WS-METRIC-VALUE-WORK PIC X(7).
022000     05  WS-THRESHOLD-WORK       PIC S9(4)V9(9) COMP-3.
022100     05  WS-THRESHOLD-WORK-X REDEFINES
022200                            WS-THRESHOLD-WORK    PIC X(7).
022300     05  WS-COMPARE-WORK         PIC S9(4)V9(9) COMP-3.
022400     05  WS-COMPARE-WORK-X REDEFINES
022500                            WS-COMPARE-WORK      PIC X(7).
022600
022700 COPY ABNDREC.
022800
022900 PROCEDURE DIVISION.
023000*    MAINLINE - ONE PASS OF 100-MAINLINE PER NORMALIZED-METRIC
023100*    RECORD, READ-AHEAD DONE ONCE BY 000-HOUSEKEEPING.
023200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
023300     PERFORM 100-MAINLINE THRU 100-EXIT
023400             UNTIL NO-MORE-DATA.
023500     PERFORM 999-CLEANUP THRU 999-EXIT.
023600     MOVE +0 TO RETURN-CODE.
023700     GOBACK.
023800
023900*    OPENS THE FILES, LOADS THE CONSTRAINT TABLE ONCE FOR THE
024000*    WHOLE RUN, PRIMES THE READ-AHEAD, AND ABENDS ON AN EMPTY
024100*    NORMMET.DAT - SAME EDIT MTRCEDIT ADDED UNDER CR-2401.
024200 000-HOUSEKEEPING.
024300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
024400     DISPLAY "******** BEGIN JOB CMPLUPDT ********".
024500     ACCEPT  WS-DATE FROM DATE.
024600     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
024700     PERFORM 800-OPEN-FILES THRU 800-EXIT.
024800     PERFORM 050-LOAD-CONSTRAINT-TABLE THRU 050-EXIT.
024900     PERFORM 900-READ-NORMMET THRU 900-EXIT.
025000     IF NO-MORE-DATA
025100         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
025200         GO TO 1000-ABEND-RTN.
025300 000-EXIT.
025400     EXIT.
025500
025600*    LOADS THE ENTIRE CONSTRAINT FILE INTO CONSTRAINT-TAB-ROW
025700*    BEFORE THE FIRST REPORT IS EVER EVALUATED - AN EMPTY
025800*    CONSTR.DAT IS LEGAL AND LEAVES CONSTRAINT-COUNT AT ZERO,
025900*    WHICH 200-EVALUATE-CONSTRAINTS TREATS AS "EVERYTHING
026000*    PASSES" PER CR-1481 ABOVE.
026100 050-LOAD-CONSTRAINT-TABLE.
026200     MOVE "050-LOAD-CONSTRAINT-TABLE" TO PARA-NAME.
026300     MOVE "Y" TO MORE-CONSTR-SW.
026400     PERFORM 060-READ-ONE-CONSTRAINT THRU 060-EXIT
026500         UNTIL NO-MORE-CONSTR
026600            OR CONSTRAINT-COUNT = 500.
026700 050-EXIT.
026800     EXIT.
026900
027000*    READS ONE CONSTR.DAT RECORD INTO THE NEXT FREE TABLE ROW -
027100*    THE ROW IS CLAIMED (CONSTRAINT-COUNT BUMPED) BEFORE THE
027200*    READ SO THE AT-END PATH CAN SIMPLY GIVE THE ROW BACK.
027300 060-READ-ONE-CONSTRAINT.
027400     MOVE "060-READ-ONE-CONSTRAINT" TO PARA-NAME.
027500     ADD +1 TO CONSTRAINT-COUNT.
027600     READ CONSTR-FILE INTO
027700                 CONSTRAINT-TAB-ROW(CONSTRAINT-COUNT)
027800         AT END
027900         SUBTRACT +1 FROM CONSTRAINT-COUNT
028000         MOVE "N" TO MORE-CONSTR-SW
028100         GO TO 060-EXIT
028200     END-READ.
028300 060-EXIT.
028400     EXIT.
028500
028600*    ONE REPORT THROUGH THE PIPE - EVALUATE, BUILD THE OUTPUT
028700*    RECORD, WRITE IT, READ THE NEXT NORMALIZED-METRIC RECORD.
028800 100-MAINLINE.
028900     MOVE "100-MAINLINE" TO PARA-NAME.
029000     PERFORM 200-EVALUATE-CONSTRAINTS THRU 200-EXIT.
029100     PERFORM 600-BUILD-FLTROUT-REC THRU 600-EXIT.
029200     PERFORM 700-WRITE-FLTROUT THRU 700-EXIT.
029300     PERFORM 900-READ-NORMMET THRU 900-EXIT.
029400 100-EXIT.
029500     EXIT.
029600
029700*    CHECKS THIS REPORT AGAINST EVERY LOADED CONSTRAINT, STOPPING
029800*    AT THE FIRST FAILURE - ONE FAILED CONSTRAINT IS ENOUGH TO
029900*    FAIL THE WHOLE REPORT SO THERE IS NO POINT CHECKING FURTHER.
030000 200-EVALUATE-CONSTRAINTS.
030100     MOVE "200-EVALUATE-CONSTRAINTS" TO PARA-NAME.
030200     MOVE "Y" TO REPORT-COMPLIANT-SW.
030300     IF CONSTRAINT-COUNT = ZERO
030400         GO TO 200-EXIT.
030500     PERFORM 210-CHECK-ONE-CONSTRAINT THRU 210-EXIT
030600         VARYING CN-IDX FROM 1 BY 1
030700         UNTIL CN-IDX > CONSTRAINT-COUNT
030800            OR REPORT-IS-NON-COMPLIANT.
030900 200-EXIT.
031000     EXIT.
031100
031200*    LOOKS UP THE METRIC THIS CONSTRAINT ROW NAMES, THEN APPLIES
031300*    THE ROW'S OPERATOR TO THE METRIC VALUE AND THE THRESHOLD.
031400 210-CHECK-ONE-CONSTRAINT.
031500     MOVE "210-CHECK-ONE-CONSTRAINT" TO PARA-NAME.
031600     PERFORM 220-FIND-METRIC-BY-NAME THRU 220-EXIT.
031700     MOVE THRESHOLD(CN-IDX)  TO WS-THRESHOLD-WORK.
031800     PERFORM 230-APPLY-OPERATOR THRU 230-EXIT.
031900     IF CONSTRAINT-FAILED
032000         MOVE "N" TO REPORT-COMPLIANT-SW.
032100 210-EXIT.
032200     EXIT.
032300
032400*    SEARCHES NM-METRIC-NAME-TAB (FROM NORMETR) FOR THE METRIC
032500*    NAME THIS CONSTRAINT ROW CARRIES, AND MOVES THE MATCHING
032600*    NORMALIZED VALUE INTO WS-METRIC-VALUE-WORK.  A NAME THAT
032700*    IS NOT ONE OF THE ELEVEN KNOWN METRICS MEANS CONSTR.DAT WAS
032800*    KEYED WRONG - ABEND WITH THE BAD NAME IN THE TRACE RECORD,
032900*    PER CR-1233 ABOVE.  REAL SEARCH VERB AS OF CR-2589 - SEE
033000*    THE CHANGE LOG.
033100 220-FIND-METRIC-BY-NAME.
033200     MOVE "220-FIND-METRIC-BY-NAME" TO PARA-NAME.
033300     SET NM-IDX TO 1.
033400     SEARCH NM-METRIC-NAME
033500         AT END
033600             MOVE "** UNKNOWN QUALITY-METRIC IN CONSTR.DAT"
033700                                      TO ABEND-REASON
033800             MOVE QUALITY-METRIC(CN-IDX) TO ACTUAL-VAL
033900             GO TO 1000-ABEND-RTN
034000         WHEN NM-METRIC-NAME(NM-IDX) = QUALITY-METRIC(CN-IDX)
034100             MOVE NM-METRIC-VALUE(NM-IDX)
034200                                  TO WS-METRIC-VALUE-WORK
034300     END-SEARCH.
034400 220-EXIT.
034500     EXIT.
034600
034700*    THE SIX BRANCHES BELOW ARE MUTUALLY EXCLUSIVE - THE
034800*    OPERATOR CODE ONLY EVER MATCHES ONE 88-LEVEL - SO EACH
034900*    IS WRITTEN AS ITS OWN FLAT IF, NO NESTING, NO ELSE.  THE
035000*    COMPUTE ABOVE THEM IS FOR THE SUPPORT-DESK DUMP TRACE ONLY,
035100*    NONE OF THE SIX COMPARES ACTUALLY NEED THE DIFFERENCE.
035200 230-APPLY-OPERATOR.
035300     MOVE "230-APPLY-OPERATOR" TO PARA-NAME.
035400     MOVE "Y" TO CONSTRAINT-PASSED-SW.
035500     COMPUTE WS-COMPARE-WORK ROUNDED =
035600         WS-METRIC-VALUE-WORK - WS-THRESHOLD-WORK.
035700     IF OP-EQUAL(CN-IDX)
035800        AND WS-METRIC-VALUE-WORK NOT = WS-THRESHOLD-WORK
035900         MOVE "N" TO CONSTRAINT-PASSED-SW.
036000     IF OP-NOT-EQUAL(CN-IDX)
036100        AND WS-METRIC-VALUE-WORK = WS-THRESHOLD-WORK
036200         MOVE "N" TO CONSTRAINT-PASSED-SW.
036300     IF OP-GREATER-THAN(CN-IDX)
036400        AND WS-METRIC-VALUE-WORK NOT > WS-THRESHOLD-WORK
036500         MOVE "N" TO CONSTRAINT-PASSED-SW.
036600     IF OP-LESS-THAN(CN-IDX)
036700        AND WS-METRIC-VALUE-WORK NOT < WS-THRESHOLD-WORK
036800         MOVE "N" TO CONSTRAINT-PASSED-SW.
036900     IF OP-GTR-OR-EQUAL(CN-IDX)
037000        AND WS-METRIC-VALUE-WORK < WS-THRESHOLD-WORK
037100         MOVE "N" TO CONSTRAINT-PASSED-SW.
037200     IF OP-LESS-OR-EQUAL(CN-IDX)
037300        AND WS-METRIC-VALUE-WORK > WS-THRESHOLD-WORK
037400         MOVE "N" TO CONSTRAINT-PASSED-SW.
037500     IF NOT OP-EQUAL(CN-IDX)   AND NOT OP-NOT-EQUAL(CN-IDX)
037600        AND NOT OP-GREATER-THAN(CN-IDX)
037700        AND NOT OP-LESS-THAN(CN-IDX)
037800        AND NOT OP-GTR-OR-EQUAL(CN-IDX)
037900        AND NOT OP-LESS-OR-EQUAL(CN-IDX)
038000         MOVE "** UNKNOWN OPERATOR IN CONSTR.DAT"
038100                                  TO ABEND-REASON
038200         MOVE OPERATOR(CN-IDX) TO ACTUAL-VAL
038300         GO TO 1000-ABEND-RTN.
038400 230-EXIT.
038500     EXIT.
038600
038700*    BUILDS ONE FLTROUT.DAT RECORD - CARRIES THE FULL SET OF
038800*    NORMALIZED METRICS FORWARD SO RANKCALC DOES NOT HAVE TO
038900*    RE-READ NORMMET.DAT, PLUS THE COMPLIANT-FLAG THIS PROGRAM
039000*    JUST DECIDED IN 200-EVALUATE-CONSTRAINTS.
039100 600-BUILD-FLTROUT-REC.
039200     MOVE "600-BUILD-FLTROUT-REC" TO PARA-NAME.
039300     MOVE REPORT-ID IN NORM-METRIC-REC
039400                       TO REPORT-ID IN FLT-RESULT-REC.
039500     MOVE NM-METRIC-VALUES      TO FLT-METRIC-VALUES.
039600     IF REPORT-IS-COMPLIANT
039700         MOVE "Y" TO COMPLIANT-FLAG IN FLT-RESULT-REC
039800         ADD +1 TO COMPLIANT-COUNT
039900     ELSE
040000         MOVE "N" TO COMPLIANT-FLAG IN FLT-RESULT-REC
040100         ADD +1 TO NON-COMPLIANT-COUNT.
040200 600-EXIT.
040300     EXIT.
040400
040500*    WRITES ONE FILTER-RESULT RECORD TO FLTROUT.DAT.
040600 700-WRITE-FLTROUT.
040700     MOVE "700-WRITE-FLTROUT" TO PARA-NAME.
040800     WRITE FLT-RESULT-REC-FD FROM FLT-RESULT-REC.
040900     ADD +1 TO RECORDS-WRITTEN.
041000 700-EXIT.
041100     EXIT.
041200
041300*    NORMMET-FILE AND CONSTR-FILE INPUT, FLTROUT-FILE AND
041400*    SYSOUT OUTPUT.
041500 800-OPEN-FILES.
041600     MOVE "800-OPEN-FILES" TO PARA-NAME.
041700     OPEN INPUT NORMMET-FILE, CONSTR-FILE.
041800     OPEN OUTPUT FLTROUT-FILE, SYSOUT.
041900 800-EXIT.
042000     EXIT.
042100
042200*    CLOSES ALL FOUR FILES - CALLED FROM BOTH THE NORMAL AND
042300*    ABEND PATHS SO SYSOUT ALWAYS GETS FLUSHED.
042400 850-CLOSE-FILES.
042500     MOVE "850-CLOSE-FILES" TO PARA-NAME.
042600     CLOSE NORMMET-FILE, CONSTR-FILE, FLTROUT-FILE, SYSOUT.
042700 850-EXIT.
042800     EXIT.
042900
043000*    READ-AHEAD LOGIC - CALLED BOTH AT HOUSEKEEPING TIME AND AT
043100*    THE BOTTOM OF EVERY MAINLINE PASS, SO 100-MAINLINE'S UNTIL
043200*    TEST ALWAYS SEES THE NEXT RECORD (OR END OF FILE) BEFORE IT
043300*    DECIDES WHETHER TO LOOP AGAIN.
043400 900-READ-NORMMET.
043500     READ NORMMET-FILE INTO NORM-METRIC-REC
043600         AT END MOVE "N" TO MORE-DATA-SW
043700         GO TO 900-EXIT
043800     END-READ.
043900     ADD +1 TO RECORDS-READ.
044000 900-EXIT.
044100     EXIT.
044200
044300*    NORMAL END-OF-JOB - CLOSE FILES, DISPLAY THE COUNTS
044400*    OPERATIONS EXPECTS ON EVERY RUN OF THIS STEP.
044500 999-CLEANUP.
044600     MOVE "999-CLEANUP" TO PARA-NAME.
044700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
044800     DISPLAY "** REPORTS READ **".
044900     DISPLAY RECORDS-READ.
045000     DISPLAY "** REPORTS WRITTEN **".
045100     DISPLAY RECORDS-WRITTEN.
045200     DISPLAY "** COMPLIANT **".
045300     DISPLAY COMPLIANT-COUNT.
045400     DISPLAY "** NON-COMPLIANT **".
045500     DISPLAY NON-COMPLIANT-COUNT.
045600     DISPLAY "******** NORMAL END OF JOB CMPLUPDT ********".
045700 999-EXIT.
045800     EXIT.
045900
046000*    FORCED ABEND - PARA-NAME AND ABEND-REASON ARE ALREADY SET
046100*    BY WHOEVER BRANCHED HERE.  WRITE THE TRACE RECORD, CLOSE
046200*    WHAT IS OPEN, THEN DIVIDE BY ZERO TO GET A REAL SYSTEM
046300*    ABEND CODE FOR OPERATIONS - SAME IDIOM AS EVERY OTHER STEP
046400*    IN THIS RUN.
046500 1000-ABEND-RTN.
046600     WRITE SYSOUT-REC FROM ABEND-REC.
046700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
046800     DISPLAY "*** ABNORMAL END OF JOB-CMPLUPDT ***" UPON CONSOLE.
046900     DIVIDE ZERO-VAL INTO ONE-VAL.
