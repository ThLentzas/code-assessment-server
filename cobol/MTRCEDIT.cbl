000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  MTRCEDIT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/14/86.
000600 DATE-COMPILED. 03/14/86.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM NORMALIZES ONE BATCH OF RAW STATIC-
001300*          ANALYSIS METRICS INTO THE 0.0 - 1.0 GOODNESS SCALE
001400*          THE REST OF THE SCORING RUN EXPECTS.  A GOODNESS
001500*          SCORE OF 1.0 MEANS THE RAW METRIC WAS AS GOOD AS THE
001600*          UTILITY FUNCTION CAN SCORE IT - 0.0 MEANS AS BAD.
001700*          NOTHING DOWNSTREAM OF THIS STEP EVER LOOKS AT THE RAW
001800*          NUMBERS AGAIN.
001900*
002000*          IT CONTAINS A SINGLE RECORD FOR EVERY ANALYZED REPO
002100*          SUBMITTED TO THE SCORING BATCH THIS RUN.  RAWMET.DAT
002200*          HAS NO PARTICULAR KEY ORDER AND IS PROCESSED STRAIGHT
002300*          THROUGH, ONE REPORT AT A TIME - NO SORTING, NO MATCH/
002400*          MERGE AGAINST ANY OTHER FILE.
002500*
002600*          THE PROGRAM APPLIES A UTILITY FUNCTION TO EACH RAW
002700*          METRIC (VIA SCORECLC), DERIVES THE THREE COMPOSITE
002800*          SEVERITY/PRIORITY SCORES (VIA SEVCURV), AND WRITES
002900*          ONE NORMALIZED-METRIC RECORD PER REPORT.
003000*
003100*          EIGHT OF THE ELEVEN QUALITY METRICS ARE DISPATCHED TO
003200*          A SUBPROGRAM BELOW - THE OTHER THREE (COMMENT-RATE,
003300*          METHOD-SIZE, RELIABILITY-REMEDIATION-EFFORT) ARE
003400*          EITHER PASSED THROUGH AS-IS OR HELD AT A NEUTRAL
003500*          VALUE.  SEE THE PARAGRAPH BANNERS BELOW FOR WHICH IS
003600*          WHICH.
003700*
003800******************************************************************
003900*                    C H A N G E   L O G
004000*----------------------------------------------------------------
004100* DATE     BY   REQUEST#   DESCRIPTION
004200*----------------------------------------------------------------
004300* 031486   JS   CR-1090    ORIGINAL CODING - PASS-THROUGH OF
004400*                          COMMENT-RATE AND CALLS TO SCORECLC
004500*                          FOR THE FOUR RATIO/COUNT UTFS.
004600* 061986   RLD  CR-1140    WIRED IN SEVCURV FOR BUG-SEVERITY,
004700*                          VULNERABILITY-SEVERITY, AND
004800*                          HOTSPOT-PRIORITY.
004900* 042390   BTK  CR-1481    CONFIRMED METHOD-SIZE AND RELIABILITY-
005000*                          REMEDIATION-EFFORT STAY PASSED
005100*                          THROUGH AT 1.0 - THEIR DISPATCH IN
005200*                          SCORECLC IS COMMENTED OUT, LEAVE IT.
005300* 110293   BTK  CR-1699    CONFIRMED 9-DECIMAL ROUNDING SURVIVES
005400*                          THE READ INTO/WRITE FROM MOVES.
005500* 021597   MPQ  CR-1922    REVIEWED FOR YEAR-2000 READINESS - NO
005600*                          DATE FIELDS PROCESSED BY THIS PROGRAM,
005700*                          NO CHANGE REQUIRED.
005800* 081798   MPQ  CR-2015    RECHECKED UNDER THE Y2K COMPLIANCE
005900*                          PROGRAM - PASSED, NO DATE ARITHMETIC.
006000* 030402   HJS  CR-2244    STANDARDIZED THE ABEND TRACE ON THE
006100*                          SHOP-WIDE ABENDREC LAYOUT.
006200* 091505   HJS  CR-2401    ADDED THE EMPTY-INPUT-FILE ABEND EDIT
006300*                          AFTER OPERATIONS RAN A ZERO-RECORD
006400*                          FILE THROUGH BY MISTAKE.
006500* 040610   DPK  CR-2588    CODE REVIEW CAUGHT RETURN-CD BEING
006600*                          REFERENCED ON EVERY SCORECLC/SEVCURV
006700*                          CALL WITHOUT A WORKING-STORAGE
006800*                          DECLARATION OF ITS OWN - IT HAD BEEN
006900*                          RELYING ON THE COPYBOOKS TO SUPPLY ONE
007000*                          AND NONE OF THEM DO.  ADDED THE 01-
007100*                          LEVEL BELOW, SAME PICTURE THE CALLEES
007200*                          DECLARE IN THEIR OWN LINKAGE SECTIONS.
007300*----------------------------------------------------------------
007400******************************************************************
007500
007600         INPUT FILE              -   RAWMET.DAT
007700
007800         OUTPUT FILE PRODUCED    -   NORMMET.DAT
007900
008000         DUMP FILE               -   SYSOUT
008100
008200******************************************************************
008300 ENVIRONMENT DIVISION.
008400 CONFIGURATION SECTION.
008500 SOURCE-COMPUTER. IBM-390.
008600 OBJECT-COMPUTER. IBM-390.
008700 SPECIAL-NAMES.
008800     UPSI-0 ON  STATUS IS RESTART-SW
008900            OFF STATUS IS NORMAL-START-SW.
009000 INPUT-OUTPUT SECTION.
009100 FILE-CONTROL.
009200     SELECT SYSOUT
009300     ASSIGN TO UT-S-SYSOUT
009400       ORGANIZATION IS SEQUENTIAL.
009500
009600     SELECT RAWMET-FILE
009700     ASSIGN TO UT-S-RAWMET
009800       ACCESS MODE IS SEQUENTIAL
009900       FILE STATUS IS OFCODE.
010000
010100     SELECT NORMMET-FILE
010200     ASSIGN TO UT-S-NORMMET
010300       ACCESS MODE IS SEQUENTIAL
010400       FILE STATUS IS OFCODE.
010500
010600 DATA DIVISION.
010700 FILE SECTION.
010800 FD  SYSOUT
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD
011100     RECORD CONTAINS 130 CHARACTERS
011200     BLOCK CONTAINS 0 RECORDS
011300     DATA RECORD IS SYSOUT-REC.
011400 01  SYSOUT-REC  PIC X(130).
011500
011600****** THIS FILE IS PRODUCED BY THE ANALYSIS STAGE OF THE
011700****** SCORING PIPELINE.  IT CONSISTS OF ONE RAW-METRIC RECORD
011800****** PER ANALYZED REPOSITORY REPORT, NO PARTICULAR KEY ORDER.
011900 FD  RAWMET-FILE
012000     RECORDING MODE IS F
012100     LABEL RECORDS ARE STANDARD
012200     RECORD CONTAINS 200 CHARACTERS
012300     BLOCK CONTAINS 0 RECORDS
012400     DATA RECORD IS RAW-METRIC-REC.
012500 01  RAW-METRIC-REC-FD           PIC X(200).
012600
012700****** THIS FILE CARRIES ONE NORMALIZED-METRIC RECORD FORWARD
012800****** TO CMPLUPDT FOR EVERY RAW-METRIC RECORD READ IN.
012900 FD  NORMMET-FILE
013000     RECORDING MODE IS F
013100     LABEL RECORDS ARE STANDARD
013200     RECORD CONTAINS 150 CHARACTERS
013300     BLOCK CONTAINS 0 RECORDS
013400     DATA RECORD IS NORM-METRIC-REC.
013500 01  NORM-METRIC-REC-FD          PIC X(150).
013600
013700 WORKING-STORAGE SECTION.
013800 01  FILE-STATUS-CODES.
013900     05  OFCODE                  PIC X(2).
014000         88 CODE-WRITE    VALUE SPACES.
014100
014200 COPY RAWMETR.
014300 COPY NORMETR.
014400 COPY CALCWORK.
014500 COPY SEVWORK.
014600
014700 01  WS-SYSOUT-REC.
014800     05  MSG                     PIC X(80).
014900
015000 77  WS-DATE                     PIC 9(6).
015100
015200 01  COUNTERS-IDXS-AND-ACCUMULATORS.
015300     05 RECORDS-WRITTEN          PIC 9(7) COMP.
015400     05 RECORDS-READ             PIC 9(9) COMP.
015500*    RETURN-CD RECEIVES THE COMPLETION CODE HANDED BACK BY
015600*    SCORECLC AND SEVCURV ON EVERY CALL BELOW - SAME PICTURE
015700*    AS THE 01-LEVEL EACH SUBPROGRAM DECLARES IN ITS OWN
015800*    LINKAGE SECTION.  SEE CR-2588 ABOVE.
015900 01  RETURN-CD                  PIC 9(4) COMP.
016000
016100 01  FLAGS-AND-SWITCHES.
016200     05 MORE-DATA-SW             PIC X(01) VALUE "Y".
016300         88 NO-MORE-DATA VALUE "N".
016400
016500*    THESE THREE TRACE FIELDS ARE PACKED AND REDEFINED AS
016600*    DISPLAY BYTES FOR THE SUPPORT DESK DUMP UTILITY - SAME
016700*    CONVENTION AS SCORECLC/SEVCURV/CMPLUPDT/RANKCALC.  SET
016800*    JUST AHEAD OF EACH CALL SO A DUMP TAKEN MID-REPORT
016900*    SHOWS WHAT WAS ABOUT TO BE PASSED DOWN.
017000 01  MISC-FIELDS.
017100     05  WS-TRACE-LOC        PIC S9(9)     COMP-3.
017200     05  WS-TRACE-LOC-X REDEFINES WS-TRACE-LOC
017300                                 PIC X(5).
017400     05  WS-TRACE-RATIO      PIC S9(4)V9(9) COMP-3.
017500     05  WS-TRACE-RATIO-X REDEFINES WS-TRACE-RATIO
017600                                 PIC X(7).
017700     05  WS-TRACE-COUNT      PIC S9(9)     COMP-3.
017800     05  WS-TRACE-COUNT-X REDEFINES WS-TRACE-COUNT
017900                                 PIC X(5).
018000
018100 COPY ABNDREC.
018200
018300 PROCEDURE DIVISION.
018400*    MAINLINE - ONE PASS OF 100-MAINLINE PER RAW-METRIC RECORD,
018500*    READ-AHEAD ALREADY DONE BY 000-HOUSEKEEPING.
018600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
018700     PERFORM 100-MAINLINE THRU 100-EXIT
018800             UNTIL NO-MORE-DATA.
018900     PERFORM 999-CLEANUP THRU 999-EXIT.
019000     MOVE +0 TO RETURN-CODE.
019100     GOBACK.
019200
019300*    OPENS THE FILES, PRIMES THE READ-AHEAD, AND ABENDS IF THE
019400*    INPUT FILE HANDED TO THIS STEP HAS NO RECORDS AT ALL - SEE
019500*    CR-2401 ABOVE FOR WHY THIS EDIT WAS ADDED.
019600 000-HOUSEKEEPING.
019700     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
019800     DISPLAY "******** BEGIN JOB MTRCEDIT ********".
019900     ACCEPT  WS-DATE FROM DATE.
020000     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
020100     PERFORM 800-OPEN-FILES THRU 800-EXIT.
020200     PERFORM 900-READ-RAWMET THRU 900-EXIT.
020300     IF NO-MORE-DATA
020400         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
020500         GO TO 1000-ABEND-RTN.
020600 000-EXIT.
020700     EXIT.
020800
020900*    ONE REPORT THROUGH THE PIPE - NORMALIZE, WRITE, READ THE
021000*    NEXT RAW-METRIC RECORD.
021100 100-MAINLINE.
021200     MOVE "100-MAINLINE" TO PARA-NAME.
021300     PERFORM 300-NORMALIZE-METRICS THRU 300-EXIT.
021400     PERFORM 700-WRITE-NORMMET THRU 700-EXIT.
021500     PERFORM 900-READ-RAWMET THRU 900-EXIT.
021600 100-EXIT.
021700     EXIT.
021800
021900*    DRIVES ALL EIGHT DISPATCHED UTFS FOR ONE REPORT, THEN
022000*    HANDLES THE THREE METRICS THAT ARE NOT DISPATCHED:
022100*    COMMENT-RATE IS COPIED STRAIGHT ACROSS (THE ANALYSIS STAGE
022200*    ALREADY DELIVERS IT ON THE 0.0-1.0 SCALE), AND METHOD-SIZE
022300*    / RELIABILITY-REMEDIATION-EFFORT ARE HELD AT A NEUTRAL 1.0
022400*    PER CR-1481.
022500 300-NORMALIZE-METRICS.
022600     MOVE "300-NORMALIZE-METRICS" TO PARA-NAME.
022700     MOVE LINES-OF-CODE IN RAW-METRIC-REC TO WS-TRACE-LOC.
022800     MOVE DUPLICATION IN RAW-METRIC-REC   TO WS-TRACE-RATIO.
022900     MOVE CYCLOMATIC-COMPLEXITY IN RAW-METRIC-REC
023000                                          TO WS-TRACE-COUNT.
023100     MOVE REPORT-ID IN RAW-METRIC-REC
023200                       TO REPORT-ID IN NORM-METRIC-REC.
023300     MOVE COMMENT-RATE IN RAW-METRIC-REC
023400                       TO COMMENT-RATE IN NORM-METRIC-REC.
023500     PERFORM 310-CALC-DUPLICATION       THRU 310-EXIT.
023600     PERFORM 320-CALC-TECH-DEBT-RATIO   THRU 320-EXIT.
023700     PERFORM 330-CALC-CYCLOMATIC        THRU 330-EXIT.
023800     PERFORM 340-CALC-COGNITIVE         THRU 340-EXIT.
023900     PERFORM 350-CALC-SEC-REMEDIATION   THRU 350-EXIT.
024000     PERFORM 360-CALC-BUG-SEVERITY      THRU 360-EXIT.
024100     PERFORM 370-CALC-VULN-SEVERITY     THRU 370-EXIT.
024200     PERFORM 380-CALC-HOTSPOT-PRIORITY  THRU 380-EXIT.
024300*    METHOD-SIZE AND RELIABILITY-REMEDIATION-EFFORT UTFS ARE
024400*    NEVER DISPATCHED - SEE CR-1481 IN THE CHANGE LOG ABOVE AND
024500*    IN SCORECLC.  ALWAYS PASS THEM THROUGH AT NEUTRAL 1.0.
024600     MOVE 1 TO METHOD-SIZE IN NORM-METRIC-REC.
024700     MOVE 1 TO RELIABILITY-REMEDIATION-EFFORT
024800               IN NORM-METRIC-REC.
024900 300-EXIT.
025000     EXIT.
025100
025200*    DUPLICATION UTF - RATIO-TYPE CURVE ('D').  LOWER DUPLICATION
025300*    IS BETTER, SO SCORECLC INVERTS THE RAW RATIO ON THE WAY IN.
025400 310-CALC-DUPLICATION.
025500     MOVE "D"                            TO CALC-TYPE-SW.
025600     MOVE LINES-OF-CODE IN RAW-METRIC-REC TO CW-LINES-OF-CODE.
025700     MOVE DUPLICATION IN RAW-METRIC-REC   TO CW-RAW-RATIO.
025800     CALL 'SCORECLC' USING CALC-METRICS-REC, RETURN-CD.
025900     IF RETURN-CD NOT EQUAL TO ZERO
026000         MOVE "** NON-ZERO RETURN-CODE FROM SCORECLC-DUP"
026100                                  TO ABEND-REASON
026200         GO TO 1000-ABEND-RTN.
026300     MOVE CW-NORMALIZED-VALUE TO DUPLICATION IN NORM-METRIC-REC.
026400 310-EXIT.
026500     EXIT.
026600
026700*    TECHNICAL-DEBT-RATIO UTF - RATIO-TYPE CURVE ('T').  SAME
026800*    SHAPE AS DUPLICATION, DIFFERENT CURVE CONSTANTS IN SCORECLC.
026900 320-CALC-TECH-DEBT-RATIO.
027000     MOVE "T"                            TO CALC-TYPE-SW.
027100     MOVE LINES-OF-CODE IN RAW-METRIC-REC TO CW-LINES-OF-CODE.
027200     MOVE TECHNICAL-DEBT-RATIO IN RAW-METRIC-REC
027300                                          TO CW-RAW-RATIO.
027400     CALL 'SCORECLC' USING CALC-METRICS-REC, RETURN-CD.
027500     IF RETURN-CD NOT EQUAL TO ZERO
027600         MOVE "** NON-ZERO RETURN-CODE FROM SCORECLC-TDR"
027700                                  TO ABEND-REASON
027800         GO TO 1000-ABEND-RTN.
027900     MOVE CW-NORMALIZED-VALUE
028000          TO TECHNICAL-DEBT-RATIO IN NORM-METRIC-REC.
028100 320-EXIT.
028200     EXIT.
028300
028400*    CYCLOMATIC-COMPLEXITY UTF - COUNT-TYPE CURVE ('X').  RAW
028500*    COUNT COMES IN ON CW-RAW-COUNT INSTEAD OF CW-RAW-RATIO.
028600 330-CALC-CYCLOMATIC.
028700     MOVE "X"                            TO CALC-TYPE-SW.
028800     MOVE LINES-OF-CODE IN RAW-METRIC-REC TO CW-LINES-OF-CODE.
028900     MOVE CYCLOMATIC-COMPLEXITY IN RAW-METRIC-REC
029000                                          TO CW-RAW-COUNT.
029100     CALL 'SCORECLC' USING CALC-METRICS-REC, RETURN-CD.
029200     IF RETURN-CD NOT EQUAL TO ZERO
029300         MOVE "** NON-ZERO RETURN-CODE FROM SCORECLC-CYC"
029400                                  TO ABEND-REASON
029500         GO TO 1000-ABEND-RTN.
029600     MOVE CW-NORMALIZED-VALUE
029700          TO CYCLOMATIC-COMPLEXITY IN NORM-METRIC-REC.
029800 330-EXIT.
029900     EXIT.
030000
030100*    COGNITIVE-COMPLEXITY UTF - COUNT-TYPE CURVE ('X'), SAME
030200*    CALC-TYPE-SW AS CYCLOMATIC-COMPLEXITY ABOVE.
030300 340-CALC-COGNITIVE.
030400     MOVE "X"                            TO CALC-TYPE-SW.
030500     MOVE LINES-OF-CODE IN RAW-METRIC-REC TO CW-LINES-OF-CODE.
030600     MOVE COGNITIVE-COMPLEXITY IN RAW-METRIC-REC
030700                                          TO CW-RAW-COUNT.
030800     CALL 'SCORECLC' USING CALC-METRICS-REC, RETURN-CD.
030900     IF RETURN-CD NOT EQUAL TO ZERO
031000         MOVE "** NON-ZERO RETURN-CODE FROM SCORECLC-COG"
031100                                  TO ABEND-REASON
031200         GO TO 1000-ABEND-RTN.
031300     MOVE CW-NORMALIZED-VALUE
031400          TO COGNITIVE-COMPLEXITY IN NORM-METRIC-REC.
031500 340-EXIT.
031600     EXIT.
031700
031800*    SECURITY-REMEDIATION-EFFORT UTF - COUNT-TYPE CURVE ('S'),
031900*    ITS OWN CURVE CONSTANTS IN SCORECLC - DO NOT CONFUSE WITH
032000*    THE 'X' CURVE USED FOR THE TWO COMPLEXITY METRICS ABOVE.
032100 350-CALC-SEC-REMEDIATION.
032200     MOVE "S"                            TO CALC-TYPE-SW.
032300     MOVE LINES-OF-CODE IN RAW-METRIC-REC TO CW-LINES-OF-CODE.
032400     MOVE SECURITY-REMEDIATION-EFFORT IN RAW-METRIC-REC
032500                                          TO CW-RAW-COUNT.
032600     CALL 'SCORECLC' USING CALC-METRICS-REC, RETURN-CD.
032700     IF RETURN-CD NOT EQUAL TO ZERO
032800         MOVE "** NON-ZERO RETURN-CODE FROM SCORECLC-SEC"
032900                                  TO ABEND-REASON
033000         GO TO 1000-ABEND-RTN.
033100     MOVE CW-NORMALIZED-VALUE
033200          TO SECURITY-REMEDIATION-EFFORT IN NORM-METRIC-REC.
033300 350-EXIT.
033400     EXIT.
033500
033600*    BUG-SEVERITY - WEIGHTED SEVERITY CURVE OVER THE FIVE BUG
033700*    COUNT-BY-SEVERITY BUCKETS ON RAW-METRIC-REC.  SEE SEVCURV
033800*    FOR THE WEIGHTING TABLE ITSELF.
033900 360-CALC-BUG-SEVERITY.
034000     MOVE "V"                             TO SC-CALC-TYPE-SW.
034100     MOVE BUG-COUNT-BLOCKER  IN RAW-METRIC-REC TO SC-CNT-BLOCKER.
034200     MOVE BUG-COUNT-CRITICAL IN RAW-METRIC-REC
034300                                          TO SC-CNT-CRITICAL.
034400     MOVE BUG-COUNT-MAJOR    IN RAW-METRIC-REC TO SC-CNT-MAJOR.
034500     MOVE BUG-COUNT-MINOR    IN RAW-METRIC-REC TO SC-CNT-MINOR.
034600     MOVE BUG-COUNT-INFO     IN RAW-METRIC-REC TO SC-CNT-INFO.
034700     CALL 'SEVCURV' USING SEV-CALC-REC, RETURN-CD.
034800     IF RETURN-CD NOT EQUAL TO ZERO
034900         MOVE "** NON-ZERO RETURN-CODE FROM SEVCURV-BUG"
035000                                  TO ABEND-REASON
035100         GO TO 1000-ABEND-RTN.
035200     MOVE SC-SEV-SCORE TO BUG-SEVERITY IN NORM-METRIC-REC.
035300 360-EXIT.
035400     EXIT.
035500
035600*    VULNERABILITY-SEVERITY - SAME SEVERITY CURVE AS BUG-
035700*    SEVERITY ABOVE, DRIVEN OFF THE VULN-COUNT-* BUCKETS
035800*    INSTEAD OF THE BUG-COUNT-* BUCKETS.
035900 370-CALC-VULN-SEVERITY.
036000     MOVE "V"                             TO SC-CALC-TYPE-SW.
036100     MOVE VULN-COUNT-BLOCKER  IN RAW-METRIC-REC
036200                                          TO SC-CNT-BLOCKER.
036300     MOVE VULN-COUNT-CRITICAL IN RAW-METRIC-REC
036400                                          TO SC-CNT-CRITICAL.
036500     MOVE VULN-COUNT-MAJOR    IN RAW-METRIC-REC TO SC-CNT-MAJOR.
036600     MOVE VULN-COUNT-MINOR    IN RAW-METRIC-REC TO SC-CNT-MINOR.
036700     MOVE VULN-COUNT-INFO     IN RAW-METRIC-REC TO SC-CNT-INFO.
036800     CALL 'SEVCURV' USING SEV-CALC-REC, RETURN-CD.
036900     IF RETURN-CD NOT EQUAL TO ZERO
037000         MOVE "** NON-ZERO RETURN-CODE FROM SEVCURV-VULN"
037100                                  TO ABEND-REASON
037200         GO TO 1000-ABEND-RTN.
037300     MOVE SC-SEV-SCORE
037400          TO VULNERABILITY-SEVERITY IN NORM-METRIC-REC.
037500 370-EXIT.
037600     EXIT.
037700
037800*    HOTSPOT-PRIORITY - REUSES THE SAME SEVCURV WEIGHTING TABLE
037900*    BUT ONLY THREE BUCKETS ARE MEANINGFUL FOR A HOTSPOT COUNT
038000*    (HIGH/MEDIUM/LOW) - MINOR AND INFO ARE FORCED TO ZERO SO
038100*    THE CURVE DOES NOT PICK UP GARBAGE FROM AN UNRELATED FIELD.
038200 380-CALC-HOTSPOT-PRIORITY.
038300     MOVE "H"                             TO SC-CALC-TYPE-SW.
038400     MOVE HOTSPOT-COUNT-HIGH IN RAW-METRIC-REC
038500                                          TO SC-CNT-BLOCKER.
038600     MOVE HOTSPOT-COUNT-MEDIUM IN RAW-METRIC-REC
038700                                          TO SC-CNT-CRITICAL.
038800     MOVE HOTSPOT-COUNT-LOW IN RAW-METRIC-REC TO SC-CNT-MAJOR.
038900     MOVE ZERO TO SC-CNT-MINOR.
039000     MOVE ZERO TO SC-CNT-INFO.
039100     CALL 'SEVCURV' USING SEV-CALC-REC, RETURN-CD.
039200     IF RETURN-CD NOT EQUAL TO ZERO
039300         MOVE "** NON-ZERO RETURN-CODE FROM SEVCURV-HOT"
039400                                  TO ABEND-REASON
039500         GO TO 1000-ABEND-RTN.
039600     MOVE SC-SEV-SCORE TO HOTSPOT-PRIORITY IN NORM-METRIC-REC.
039700 380-EXIT.
039800     EXIT.
039900
040000*    WRITES ONE NORMALIZED-METRIC RECORD - NORM-METRIC-REC IS
040100*    FULLY BUILT BY THE TIME 100-MAINLINE GETS HERE.
040200 700-WRITE-NORMMET.
040300     WRITE NORM-METRIC-REC-FD FROM NORM-METRIC-REC.
040400     ADD +1 TO RECORDS-WRITTEN.
040500 700-EXIT.
040600     EXIT.
040700
040800*    RAWMET-FILE INPUT, NORMMET-FILE AND SYSOUT OUTPUT.
040900 800-OPEN-FILES.
041000     MOVE "800-OPEN-FILES" TO PARA-NAME.
041100     OPEN INPUT RAWMET-FILE.
041200     OPEN OUTPUT NORMMET-FILE, SYSOUT.
041300 800-EXIT.
041400     EXIT.
041500
041600*    CLOSES ALL THREE FILES - CALLED FROM BOTH THE NORMAL AND
041700*    ABEND PATHS SO SYSOUT ALWAYS GETS FLUSHED.
041800 850-CLOSE-FILES.
041900     MOVE "850-CLOSE-FILES" TO PARA-NAME.
042000     CLOSE RAWMET-FILE, NORMMET-FILE, SYSOUT.
042100 850-EXIT.
042200     EXIT.
042300
042400*    READ-AHEAD LOGIC - THIS PARAGRAPH IS CALLED BOTH AT
042500*    HOUSEKEEPING TIME AND AT THE BOTTOM OF EVERY MAINLINE PASS,
042600*    SO 100-MAINLINE'S UNTIL TEST ALWAYS SEES THE NEXT RECORD
042700*    (OR END OF FILE) BEFORE IT DECIDES WHETHER TO LOOP AGAIN.
042800 900-READ-RAWMET.
042900     READ RAWMET-FILE INTO RAW-METRIC-REC
043000         AT END MOVE "N" TO MORE-DATA-SW
043100         GO TO 900-EXIT
043200     END-READ.
043300     ADD +1 TO RECORDS-READ.
043400 900-EXIT.
043500     EXIT.
043600
043700*    NORMAL END-OF-JOB - CLOSE FILES, DISPLAY THE COUNTS
043800*    OPERATIONS EXPECTS ON EVERY RUN OF THIS STEP.
043900 999-CLEANUP.
044000     MOVE "999-CLEANUP" TO PARA-NAME.
044100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
044200     DISPLAY "** RECORDS READ **".
044300     DISPLAY RECORDS-READ.
044400     DISPLAY "** RECORDS WRITTEN **".
044500     DISPLAY RECORDS-WRITTEN.
044600     DISPLAY "******** NORMAL END OF JOB MTRCEDIT ********".
044700 999-EXIT.
044800     EXIT.
044900
045000*    FORCED ABEND - PARA-NAME AND ABEND-REASON ARE ALREADY SET
045100*    BY WHOEVER BRANCHED HERE.  WRITE THE TRACE RECORD, CLOSE
045200*    WHAT IS OPEN, THEN DIVIDE BY ZERO TO GET A REAL SYSTEM
045300*    ABEND CODE FOR OPERATIONS - SAME IDIOM AS EVERY OTHER STEP
045400*    IN THIS RUN.
045500 1000-ABEND-RTN.
045600     WRITE SYSOUT-REC FROM ABEND-REC.
045700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
045800     DISPLAY "*** ABNORMAL END OF JOB-MTRCEDIT ***" UPON CONSOLE.
045900     DIVIDE ZERO-VAL INTO ONE-VAL.
