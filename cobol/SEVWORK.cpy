000100******************************************************************
000200*    SEVWORK - SEVCURV PARAMETER BLOCK
000300*
000400*    SAME COPYBOOK COPIED INTO SEVCURV'S LINKAGE SECTION AND
000500*    INTO EVERY CALLER'S WORKING-STORAGE - SEE THE NOTE IN
000600*    CALCWORK.
000700******************************************************************
000800 01  SEV-CALC-REC.
000900     05  SC-CALC-TYPE-SW             PIC X.
001000         88  CALC-SEV-CURVE                 VALUE 'V'.
001100         88  CALC-HOTSPOT-CURVE             VALUE 'H'.
001200*    FOR CALC-SEV-CURVE THESE FIVE HOLD BLOCKER/CRITICAL/MAJOR/
001300*    MINOR/INFO.  FOR CALC-HOTSPOT-CURVE ONLY THE FIRST THREE
001400*    ARE USED, HOLDING HIGH/MEDIUM/LOW - THE CALLER LEAVES
001500*    SC-CNT-MINOR AND SC-CNT-INFO AT ZERO.
001600     05  SC-SEV-COUNTS.
001700         10  SC-CNT-BLOCKER           PIC 9(6).
001800         10  SC-CNT-CRITICAL          PIC 9(6).
001900         10  SC-CNT-MAJOR             PIC 9(6).
002000         10  SC-CNT-MINOR             PIC 9(6).
002100         10  SC-CNT-INFO              PIC 9(6).
002200     05  SC-SEV-SCORE                 PIC 9V9(9).
