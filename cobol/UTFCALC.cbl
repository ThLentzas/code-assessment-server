000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*    UTFCALC - SHARED SATURATING-COUNT UTILITY FUNCTION
000400*
000500*    RETURNS 0 WHEN THE INPUT COUNT IS ZERO, OTHERWISE
000600*    1.0 / (1.0 + 1.0/(1.0+N)) - A CURVE THAT RISES TOWARD 1.0
000700*    AS N GROWS BUT NEVER REACHES IT.  CALLED BY SEVCURV FOR
000800*    EVERY UTF(N) TERM IN THE SEVERITY AND HOTSPOT CURVES (SEE
000900*    SEVCURV 100-CALC-BUG-VULN-CURVE AND 200-CALC-HOTSPOT-CURVE).
001000*    ONE SUBROUTINE, CALLED REPEATEDLY, SO THE CURVE ONLY LIVES
001100*    IN ONE PLACE.
001200******************************************************************
001300 PROGRAM-ID.  UTFCALC.
001400 AUTHOR. R L DAVENPORT.
001500 INSTALLATION. COBOL DEVELOPMENT CENTER.
001600 DATE-WRITTEN. 06/19/86.
001700 DATE-COMPILED. 06/19/86.
001800 SECURITY. NON-CONFIDENTIAL.
001900******************************************************************
002000*                    C H A N G E   L O G
002100*----------------------------------------------------------------
002200* DATE     BY   REQUEST#   DESCRIPTION
002300*----------------------------------------------------------------
002400* 061986   RLD  CR-1140    ORIGINAL CODING - SEVERITY-CURVE
002500*                          SATURATING COUNT HELPER.
002600* 091987   RLD  CR-1203    CLEANED UP DIVISION-BY-ZERO EDIT ON
002700*                          THE ADD-ONE-BEFORE-DIVIDE STEP.
002800* 042390   BTK  CR-1481    ADDED WORKING-STORAGE TRACE FIELDS FOR
002900*                          THE SUPPORT DESK DUMP UTILITY.
003000* 110293   BTK  CR-1699    CONFIRMED SCALED RESULT MATCHES THE
003100*                          9-DECIMAL RANK-SCORE PRECISION USED
003200*                          DOWNSTREAM IN RANKCALC.
003300* 021597   MPQ  CR-1922    REVIEWED FOR YEAR-2000 READINESS - NO
003400*                          DATE FIELDS IN THIS ROUTINE, NO CHANGE
003500*                          REQUIRED.
003600* 081798   MPQ  CR-2015    RECHECKED UNDER THE Y2K COMPLIANCE
003700*                          PROGRAM - PASSED, NO DATE ARITHMETIC.
003800* 030402   HJS  CR-2244    ADDED COMP-3 TRACE REDEFINES REQUESTED
003900*                          BY OPERATIONS FOR THE PROD DUMP READS.
004000*----------------------------------------------------------------
004100******************************************************************
004200
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-390.
004600 OBJECT-COMPUTER. IBM-390.
004700 SPECIAL-NAMES.
004800     UPSI-0 ON  STATUS IS UTF-TRACE-SW
004900            OFF STATUS IS UTF-NO-TRACE-SW.
005000 INPUT-OUTPUT SECTION.
005100
005200 DATA DIVISION.
005300 FILE SECTION.
005400
005500 WORKING-STORAGE SECTION.
005600 01  WS-TRACE-FIELDS.
005700*    PACKED WORK FIELDS AND THEIR DISPLAY-FORMATTED OVERLAYS -
005800*    KEPT SO THE SUPPORT DESK DUMP UTILITY CAN READ THIS
005900*    PROGRAM'S INTERMEDIATE VALUES OFF AN ABEND DUMP WITHOUT
006000*    UNPACKING COMP-3.
006100     05  WS-N-PLUS-ONE           PIC S9(4)V9(9) COMP-3.
006200     05  WS-N-PLUS-ONE-X REDEFINES WS-N-PLUS-ONE
006300                                  PIC X(7).
006400     05  WS-INNER-RECIP          PIC S9(4)V9(9) COMP-3.
006500     05  WS-INNER-RECIP-X REDEFINES WS-INNER-RECIP
006600                                  PIC X(7).
006700     05  WS-OUTER-DENOM          PIC S9(4)V9(9) COMP-3.
006800     05  WS-OUTER-DENOM-X REDEFINES WS-OUTER-DENOM
006900                                  PIC X(7).
007000
007100 LINKAGE SECTION.
007200 01  UTF-COUNT                   PIC 9(6).
007300 01  UTF-RESULT                  PIC 9V9(9).
007400
007500 PROCEDURE DIVISION USING UTF-COUNT, UTF-RESULT.
007600 000-CALC-UTF.
007700     IF UTF-COUNT = ZERO
007800         MOVE ZERO TO UTF-RESULT
007900     ELSE
008000         COMPUTE WS-N-PLUS-ONE ROUNDED = 1 + UTF-COUNT
008100         COMPUTE WS-INNER-RECIP ROUNDED = 1 / WS-N-PLUS-ONE
008200         COMPUTE WS-OUTER-DENOM ROUNDED = 1 + WS-INNER-RECIP
008300         COMPUTE UTF-RESULT ROUNDED = 1 / WS-OUTER-DENOM.
008400 000-EXIT.
008500     GOBACK.
