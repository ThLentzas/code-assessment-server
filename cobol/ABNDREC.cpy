000100******************************************************************
000200*    ABENDREC - SHOP-STANDARD ABEND TRACE RECORD
000300*
000400*    WRITTEN TO SYSOUT JUST AHEAD OF A FORCED ABEND SO OPERATIONS
000500*    CAN SEE WHICH PARAGRAPH WAS RUNNING AND WHAT VALUES DROVE
000600*    THE DECISION.  SAME SHAPE IN ALL THREE PROGRAMS OF THIS RUN
000700*    - MTRCEDIT, CMPLUPDT, RANKCALC - SO OPERATIONS DOES NOT HAVE
000800*    TO LEARN A NEW SYSOUT LAYOUT PER JOB STEP.
000900******************************************************************
001000 01  ABEND-REC.
001100     05  PARA-NAME                  PIC X(20).
001200     05  FILLER                     PIC X(1) VALUE SPACE.
001300     05  ABEND-REASON               PIC X(40).
001400     05  FILLER                     PIC X(1) VALUE SPACE.
001500     05  ACTUAL-VAL                 PIC X(20).
001600     05  FILLER                     PIC X(1) VALUE SPACE.
001700     05  EXPECTED-VAL               PIC X(20).
001800     05  FILLER                     PIC X(27).
001900
002000 77  ZERO-VAL                       PIC 9(1) COMP VALUE ZERO.
002100 77  ONE-VAL                        PIC 9(1) COMP VALUE 1.
