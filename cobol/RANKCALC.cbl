000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RANKCALC.
000300 AUTHOR. D R FONTAINE.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 08/14/91.
000600 DATE-COMPILED. 08/14/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM WALKS THE FIXED QUALITY-ATTRIBUTE TREE
001300*          (QATTRTAB) BOTTOM-UP FOR EACH REPORT AND PRODUCES ONE
001400*          OVERALL RANK-SCORE.  THE TREE SHAPE NEVER CHANGES -
001500*          IT IS CARRIED IN QATTRTAB AS A 19-ROW TABLE, LEAVES
001600*          FIRST.  THIS PROGRAM ONLY WALKS IT; IT DOES NOT BUILD
001700*          OR ALTER IT.
001800*
001900*          DEFAULT WEIGHTING AT EVERY PARENT IS AN EQUAL SPLIT
002000*          AMONG ITS CHILDREN.  PREFER.DAT MAY OVERRIDE ONE OR
002100*          MORE CHILDREN BY NAME AT ANY LEVEL - THE REMAINING
002200*          WEIGHT BUDGET IS THEN SPLIT EQUALLY AMONG WHATEVER
002300*          CHILDREN WERE NOT NAMED.  SEE 500-AGGREGATE-CHILDREN.
002400*
002500*          THE 8 PERFORMS OF 500-AGGREGATE-CHILDREN IN 300-
002600*          BUILD-RANK-SCORE ARE HARD-CODED IN BOTTOM-UP ORDER -
002700*          COMPREHENSION/SIMPLICITY/MAINTAINABILITY/RELIABILITY/
002800*          COMPLEXITY, THEN QUALITY, THEN SECURITY, THEN RANK -
002900*          BECAUSE THE TREE SHAPE IS A COMPILE-TIME CONSTANT.
003000*          DO NOT REORDER THESE WITHOUT CHECKING QATTRTAB.
003100*
003200*          THREE TABLES ARE WALKED WITH THE SEARCH VERB - THE
003300*          FIXED QA-TREE-ROW SHAPE (QA-IDX), THE NORMETR METRIC-
003400*          NAME TABLE (NM-IDX), AND THE RUN-TIME PREFER.DAT
003500*          IMAGE (PF-IDX, OCCURS DEPENDING ON PREFERENCE-COUNT
003600*          SO A SHORT PREFERENCE LIST DOES NOT SEARCH PAST THE
003700*          ROWS ACTUALLY LOADED).
003800*
003900******************************************************************
004000*                    C H A N G E   L O G
004100*----------------------------------------------------------------
004200* DATE     BY   REQUEST#   DESCRIPTION
004300*----------------------------------------------------------------
004400* 081491   DRF  CR-1560    ORIGINAL CODING - EQUAL-WEIGHT
004500*                          AGGREGATION ONLY, NO PREFERENCE
004600*                          OVERRIDE YET.
004700* 022692   DRF  CR-1588    ADDED PREFER.DAT LOADING AND THE
004800*                          OVERRIDE/REMAINDER-SPLIT LOGIC IN
004900*                          520-APPLY-PREFERENCES.
005000* 110293   BTK  CR-1699    CONFIRMED 9-DECIMAL ROUNDING SURVIVES
005100*                          ALL 8 AGGREGATION PASSES TO THE ROOT.
005200* 021597   MPQ  CR-1922    REVIEWED FOR YEAR-2000 READINESS - NO
005300*                          DATE FIELDS PROCESSED BY THIS PROGRAM,
005400*                          NO CHANGE REQUIRED.
005500* 081798   MPQ  CR-2015    RECHECKED UNDER THE Y2K COMPLIANCE
005600*                          PROGRAM - PASSED, NO DATE ARITHMETIC.
005700* 030402   HJS  CR-2244    STANDARDIZED THE ABEND TRACE ON THE
005800*                          SHOP-WIDE ABENDREC LAYOUT.
005900* 091505   HJS  CR-2401    FIXED 530-COMPUTE-SPLIT-WEIGHT TO
006000*                          SKIP THE DIVIDE WHEN EVERY CHILD OF
006100*                          A NODE WAS PREFERENCE-OVERRIDDEN -
006200*                          A RUN WITH A FULL PREFERENCE LIST FOR
006300*                          SECURITY ABENDED ON THE ZERO-DIVIDE
006400*                          BEFORE THIS FIX.
006500* 040610   DPK  CR-2590    CODE REVIEW OF THE MTRCEDIT/CMPLUPDT/
006600*                          RANKCALC SUITE FOUND FOUR TABLE
006700*                          LOOKUPS HERE WERE HAND-ROLLED PERFORM/
006800*                          IF LOOPS DRESSED UP WITH "SEARCH-..."
006900*                          PARAGRAPH NAMES - NO ACTUAL SEARCH
007000*                          VERB ANYWHERE, EVEN THOUGH QA-TREE-ROW
007100*                          WAS ALREADY INDEXED BY QA-IDX AND
007200*                          NORMETR NOW GIVES US NM-IDX.  REWROTE
007300*                          310-SEED-LEAF-VALUES, 500-AGGREGATE-
007400*                          CHILDREN/510-FIND-CHILDREN, 520-APPLY-
007500*                          PREFERENCES AND 555-FIND-PARENT-ROW AS
007600*                          REAL SEARCH STATEMENTS - THE SAME SHOP
007700*                          IDIOM PATSRCH AND TRMTSRCH USE.  ADDED
007800*                          OCCURS ... DEPENDING ON PREFERENCE-
007900*                          COUNT TO PREFERENCE-TAB-ROW SO THE
008000*                          SEARCH IN 520 DOES NOT WALK PAST THE
008100*                          ROWS PREFER.DAT ACTUALLY LOADED, WHICH
008200*                          MOVED PREFERENCE-COUNT TO A 77-LEVEL
008300*                          AHEAD OF PREFERENCE-TABLE (THE COUNT
008400*                          MUST BE DESCRIBED BEFORE THE TABLE IT
008500*                          GOVERNS).  DROPPED 320-SEARCH-METRIC-
008600*                          NAME AND 525-SEARCH-PREFERENCE-TAB
008700*                          ENTIRELY - THEIR WORK IS NOW INSIDE
008800*                          THE SEARCH STATEMENTS THAT CALLED THEM
008900*                          - AND THE NOW-DEAD METRIC-FOUND-SW,
009000*                          PARENT-ROW-FOUND-SW, CHILD-PREF-FOUND-
009100*                          SW, WS-METRIC-IDX AND WS-CHILD-PREF-
009200*                          WEIGHT WORKING-STORAGE THE OLD LOOPS
009300*                          NEEDED.  510-FIND-CHILDREN COLLECTS
009400*                          MORE THAN ONE MATCH PER PARENT, SO IT
009500*                          KEEPS SEARCHING PAST EACH HIT (SET
009600*                          QA-IDX UP BY 1) UNTIL THE NEW CHILDREN-
009700*                          DONE-SW SWITCH SHOWS AT-END - UNLIKE
009800*                          THE OTHER THREE, WHICH WANT ONLY THE
009900*                          FIRST MATCH.
010000*----------------------------------------------------------------
010100******************************************************************
010200
010300         INPUT FILE              -   FLTROUT.DAT
010400
010500         INPUT FILE              -   PREFER.DAT
010600
010700         OUTPUT FILE PRODUCED    -   RANKOUT.DAT
010800
010900         DUMP FILE               -   SYSOUT
011000
011100******************************************************************
011200 ENVIRONMENT DIVISION.
011300 CONFIGURATION SECTION.
011400 SOURCE-COMPUTER. IBM-390.
011500 OBJECT-COMPUTER. IBM-390.
011600 SPECIAL-NAMES.
011700     UPSI-0 ON  STATUS IS RESTART-SW
011800            OFF STATUS IS NORMAL-START-SW.
011900 INPUT-OUTPUT SECTION.
012000 FILE-CONTROL.
012100     SELECT SYSOUT
012200     ASSIGN TO UT-S-SYSOUT
012300       ORGANIZATION IS SEQUENTIAL.
012400
012500     SELECT FLTROUT-FILE
012600     ASSIGN TO UT-S-FLTROUT
012700       ACCESS MODE IS SEQUENTIAL
012800       FILE STATUS IS OFCODE.
012900
013000     SELECT PREFER-FILE
013100     ASSIGN TO UT-S-PREFER
013200       ACCESS MODE IS SEQUENTIAL
013300       FILE STATUS IS PFCODE.
013400
013500     SELECT RANKOUT-FILE
013600     ASSIGN TO UT-S-RANKOUT
013700       ACCESS MODE IS SEQUENTIAL
013800       FILE STATUS IS RFCODE.
013900
014000 DATA DIVISION.
014100 FILE SECTION.
014200 FD  SYSOUT
014300     RECORDING MODE IS F
014400     LABEL RECORDS ARE STANDARD
014500     RECORD CONTAINS 130 CHARACTERS
014600     BLOCK CONTAINS 0 RECORDS
014700     DATA RECORD IS SYSOUT-REC.
014800 01  SYSOUT-REC  PIC X(130).
014900
015000****** THIS FILE IS PRODUCED BY CMPLUPDT.  CARRIES THE
015100****** NORMALIZED METRICS AND THE COMPLIANT-FLAG FORWARD.
015200 FD  FLTROUT-FILE
015300     RECORDING MODE IS F
015400     LABEL RECORDS ARE STANDARD
015500     RECORD CONTAINS 150 CHARACTERS
015600     BLOCK CONTAINS 0 RECORDS
015700     DATA RECORD IS FLT-RESULT-REC.
015800 01  FLT-RESULT-REC-FD           PIC X(150).
015900
016000****** ZERO OR MORE WEIGHT OVERRIDES FOR THIS RUN.  LOADED
016100****** WHOLE INTO A TABLE AT 050-LOAD-PREFERENCE-TABLE - NOT
016200****** KEYED BY REPORT, APPLIES TO EVERY REPORT ALIKE.
016300 FD  PREFER-FILE
016400     RECORDING MODE IS F
016500     LABEL RECORDS ARE STANDARD
016600     RECORD CONTAINS 60 CHARACTERS
016700     BLOCK CONTAINS 0 RECORDS
016800     DATA RECORD IS PREFER-REC.
016900 01  PREFER-REC-FD               PIC X(60).
017000
017100****** FINAL OUTPUT OF THE SCORING BATCH - ONE RECORD PER
017200****** INPUT REPORT, WRITTEN IN INPUT ORDER.
017300 FD  RANKOUT-FILE
017400     RECORDING MODE IS F
017500     LABEL RECORDS ARE STANDARD
017600     RECORD CONTAINS 40 CHARACTERS
017700     BLOCK CONTAINS 0 RECORDS
017800     DATA RECORD IS RANK-RESULT-REC.
017900 01  RANK-RESULT-REC-FD          PIC X(40).
018000
018100 WORKING-STORAGE SECTION.
018200 01  FILE-STATUS-CODES.
018300     05  OFCODE                  PIC X(2).
018400         88 CODE-READ     VALUE SPACES.
018500     05  PFCODE                  PIC X(2).
018600         88 CODE-READ-PREFER VALUE SPACES.
018700     05  RFCODE                  PIC X(2).
018800         88 CODE-WRITE    VALUE SPACES.
018900
019000*    QA-TREE-ROW (QATTRTAB) IS ALREADY INDEXED BY QA-IDX, AND
019100*    NM-METRIC-NAME (NORMETR) IS INDEXED BY NM-IDX - THIS
019200*    PROGRAM SEARCHES BOTH, SEE 310/510/555 BELOW.
019300 COPY FLTRSLT.
019400 COPY QATTRTAB.
019500 COPY RANKRSLT.
019600 COPY NORMETR.
019700
019800*    QA-NODE-VALUE-TAB IS THE WORKING TREE FOR ONE REPORT -
019900*    INDEXED THE SAME AS QA-TREE-TAB.  SEEDED FROM THE LEAF
020000*    METRICS AT 310-SEED-LEAF-VALUES, THEN FILLED IN BOTTOM-UP
020100*    BY THE 500-AGGREGATE-CHILDREN PASSES.  RE-SEEDED FRESH FOR
020200*    EVERY REPORT - QATTRTAB ITSELF NEVER CHANGES.  QA-IDX CAN
020300*    SUBSCRIPT THIS TABLE EVEN THOUGH IT WAS INDEXED-BY ON
020400*    QA-TREE-ROW - BOTH TABLES ARE THE SAME 19 ROWS, SAME ORDER.
020500 01  QA-NODE-VALUE-TAB.
020600     05  QA-NODE-VALUE OCCURS 19 TIMES PIC 9V9(9).
020700
020800*    PREFERENCE-COUNT MUST BE DESCRIBED AHEAD OF THE TABLE IT
020900*    GOVERNS - IT DRIVES THE OCCURS DEPENDING ON CLAUSE BELOW SO
021000*    520-APPLY-PREFERENCES SEARCHES ONLY THE ROWS PREFER.DAT
021100*    ACTUALLY LOADED, NOT ALL 200 DECLARED ROWS.  ZEROED BY NAME
021200*    IN 000-HOUSEKEEPING SINCE IT NO LONGER LIVES INSIDE THE
021300*    COUNTERS GROUP THAT INITIALIZE CLEARS.
021400 77  PREFERENCE-COUNT             PIC 9(4) COMP.
021500
021600******************************************************************
021700*    PREFERENCE-TABLE - WORKING-STORAGE IMAGE OF PREFER.DAT.
021800*    PREFWGT CARRIES NO 01-LEVEL OF ITS OWN, SO ITS 05-LEVEL
021900*    FIELDS ARE RENUMBERED TO 10 HERE - SAME COPY REPLACING
022000*    TRICK AS CMPLUPDT'S CONSTRAINT-TABLE.  INDEXED BY PF-IDX SO
022100*    520-APPLY-PREFERENCES CAN SEARCH IT DIRECTLY.
022200******************************************************************
022300 01  PREFERENCE-TABLE.
022400     05  PREFERENCE-TAB-ROW OCCURS 200 TIMES
022500                            DEPENDING ON PREFERENCE-COUNT
022600                            INDEXED BY PF-IDX.
022700         COPY PREFWGT REPLACING ==05== BY ==10==.
022800
022900 01  WS-SYSOUT-REC.
023000     05  MSG                     PIC X(80).
023100
023200 77  WS-DATE                     PIC 9(6).
023300
023400*    NM-IDX AND QA-IDX ARE NOT DECLARED HERE - THEY ARE THE
023500*    INDEXED-BY INDEX-NAMES OF NM-METRIC-NAME-TAB (NORMETR) AND
023600*    QA-TREE-TAB (QATTRTAB), COPIED ABOVE.  RE-DECLARING EITHER
023700*    AS A WORKING-STORAGE DATA ITEM HERE WOULD BE A DUPLICATE-
023800*    NAME COMPILE ERROR.
023900 01  COUNTERS-IDXS-AND-ACCUMULATORS.
024000     05 RECORDS-READ             PIC 9(9) COMP.
024100     05 RECORDS-WRITTEN          PIC 9(7) COMP.
024200     05 WS-CHILD-COUNT           PIC 9(4) COMP.
024300     05 WS-OVERRIDE-COUNT        PIC 9(4) COMP.
024400     05 WS-SPLIT-COUNT           PIC 9(4) COMP.
024500     05 WS-CHILD-SUB             PIC 9(4) COMP.
024600
024700 01  FLAGS-AND-SWITCHES.
024800     05 MORE-DATA-SW             PIC X(01) VALUE "Y".
024900         88 NO-MORE-DATA VALUE "N".
025000     05 MORE-PREFER-SW           PIC X(01) VALUE "Y".
025100         88 NO-MORE-PREFER VALUE "N".
025200*    SET BY 510-FIND-CHILDREN WHEN ITS SEARCH OF QA-TREE-ROW
025300*    RUNS OFF THE END OF THE TABLE - THAT SEARCH IS REPEATED
025400*    (RESUMING JUST PAST EACH HIT) BECAUSE A PARENT CAN HAVE
025500*    MORE THAN ONE CHILD, UNLIKE THE OTHER SEARCHES IN THIS
025600*    PROGRAM WHICH ONLY EVER WANT THE FIRST MATCH.
025700     05 CHILDREN-DONE-SW         PIC X(01).
025800         88 CHILDREN-ALL-FOUND   VALUE "Y".
025900
026000*    PER-PARENT WORK TABLES - HOLD THE CHILD ROW SUBSCRIPTS,
026100*    OVERRIDE FLAGS AND EFFECTIVE WEIGHTS WHILE
026200*    500-AGGREGATE-CHILDREN IS WORKING ON ONE PARENT.  11 IS
026300*    THE WIDEST FAN-OUT IN THE TREE (QUALITY HAS 5, THE LEAF
026400*    LEVEL NEVER AGGREGATES) - SIZED WITH ROOM TO SPARE.
026500 01  CHILD-WORK-TABLES.
026600     05  WS-CHILD-IDX-TAB OCCURS 11 TIMES  PIC 9(4) COMP.
026700     05  WS-CHILD-OVERRIDE-TAB OCCURS 11 TIMES PIC X(1).
026800     05  WS-CHILD-WEIGHT-TAB OCCURS 11 TIMES PIC 9V9(9).
026900
027000*    THESE CARRY THE ACTUAL AGGREGATION ARITHMETIC AS PACKED
027100*    FIELDS REDEFINED AS DISPLAY BYTES FOR THE SUPPORT DESK DUMP
027200*    UTILITY - SAME CONVENTION AS SCORECLC/SEVCURV/CMPLUPDT.
027300 01  MISC-FIELDS.
027400     05  WS-PARENT-NAME          PIC X(32).
027500     05  WS-PARENT-VALUE         PIC S9(4)V9(9) COMP-3.
027600     05  WS-PARENT-VALUE-X REDEFINES
027700                            WS-PARENT-VALUE      PIC X(7).
027800     05  WS-SPLIT-WEIGHT         PIC S9(4)V9(9) COMP-3.
027900     05  WS-SPLIT-WEIGHT-X REDEFINES
028000                            WS-SPLIT-WEIGHT       PIC X(7).
028100     05  WS-OVERRIDE-WEIGHT-SUM  PIC S9(4)V9(9) COMP-3.
028200     05  WS-OVERRIDE-WEIGHT-SUM-X REDEFINES
028300                            WS-OVERRIDE-WEIGHT-SUM PIC X(7).
028400
028500 COPY ABNDREC.
028600
028700 PROCEDURE DIVISION.
028800*    MAINLINE - ONE PASS OF 100-MAINLINE PER FILTER-RESULT
028900*    RECORD, READ-AHEAD DONE ONCE BY 000-HOUSEKEEPING.
029000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
029100     PERFORM 100-MAINLINE THRU 100-EXIT
029200             UNTIL NO-MORE-DATA.
029300     PERFORM 999-CLEANUP THRU 999-EXIT.
029400     MOVE +0 TO RETURN-CODE.
029500     GOBACK.
029600
029700*    OPENS THE FILES, LOADS THE PREFERENCE TABLE ONCE FOR THE
029800*    WHOLE RUN, PRIMES THE READ-AHEAD, AND ABENDS ON AN EMPTY
029900*    FLTROUT.DAT - SAME EDIT MTRCEDIT ADDED UNDER CR-2401.
030000 000-HOUSEKEEPING.
030100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
030200     DISPLAY "******** BEGIN JOB RANKCALC ********".
030300     ACCEPT  WS-DATE FROM DATE.
030400     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
030500     MOVE ZERO TO PREFERENCE-COUNT.
030600     PERFORM 800-OPEN-FILES THRU 800-EXIT.
030700     PERFORM 050-LOAD-PREFERENCE-TABLE THRU 050-EXIT.
030800     PERFORM 900-READ-FLTROUT THRU 900-EXIT.
030900     IF NO-MORE-DATA
031000         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
031100         GO TO 1000-ABEND-RTN.
031200 000-EXIT.
031300     EXIT.
031400
031500*    LOADS THE ENTIRE PREFERENCE FILE INTO PREFERENCE-TAB-ROW
031600*    BEFORE THE FIRST REPORT IS EVER SCORED.  AN EMPTY PREFER.DAT
031700*    IS LEGAL AND LEAVES PREFERENCE-COUNT AT ZERO, WHICH MAKES
031800*    THE OCCURS DEPENDING ON TABLE BELOW ZERO ROWS LONG - THE
031900*    SEARCH IN 520-APPLY-PREFERENCES THEN GOES STRAIGHT TO
032000*    AT-END FOR EVERY CHILD, WHICH IS THE CORRECT "NO OVERRIDES
032100*    THIS RUN" BEHAVIOR.
032200 050-LOAD-PREFERENCE-TABLE.
032300     MOVE "050-LOAD-PREFERENCE-TABLE" TO PARA-NAME.
032400     MOVE "Y" TO MORE-PREFER-SW.
032500     PERFORM 060-READ-ONE-PREFERENCE THRU 060-EXIT
032600         UNTIL NO-MORE-PREFER
032700            OR PREFERENCE-COUNT = 200.
032800 050-EXIT.
032900     EXIT.
033000
033100*    READS ONE PREFER.DAT RECORD INTO THE NEXT FREE TABLE ROW -
033200*    THE ROW IS CLAIMED (PREFERENCE-COUNT BUMPED) BEFORE THE
033300*    READ SO THE AT-END PATH CAN SIMPLY GIVE THE ROW BACK.
033400 060-READ-ONE-PREFERENCE.
033500     MOVE "060-READ-ONE-PREFERENCE" TO PARA-NAME.
033600     ADD +1 TO PREFERENCE-COUNT.
033700     READ PREFER-FILE INTO
033800                 PREFERENCE-TAB-ROW(PREFERENCE-COUNT)
033900         AT END
034000         SUBTRACT +1 FROM PREFERENCE-COUNT
034100         MOVE "N" TO MORE-PREFER-SW
034200         GO TO 060-EXIT
034300     END-READ.
034400 060-EXIT.
034500     EXIT.
034600
034700*    ONE REPORT THROUGH THE PIPE - BUILD ITS RANK-SCORE, BUILD
034800*    THE OUTPUT RECORD, WRITE IT, READ THE NEXT FILTER-RESULT
034900*    RECORD.
035000 100-MAINLINE.
035100     MOVE "100-MAINLINE" TO PARA-NAME.
035200     PERFORM 300-BUILD-RANK-SCORE THRU 300-EXIT.
035300     PERFORM 600-BUILD-RANKOUT-REC THRU 600-EXIT.
035400     PERFORM 700-WRITE-RANKOUT THRU 700-EXIT.
035500     PERFORM 900-READ-FLTROUT THRU 900-EXIT.
035600 100-EXIT.
035700     EXIT.
035800
035900*    THE 8 PERFORMS BELOW ARE THE BOTTOM-UP WALK OF THE FIXED
036000*    QATTRTAB SHAPE - SEE THE PROGRAM BANNER.  ROW 19 OF
036100*    QA-TREE-TAB IS ALWAYS RANK, THE ROOT, SO 600-BUILD-
036200*    RANKOUT-REC READS QA-NODE-VALUE(19) DIRECTLY.
036300 300-BUILD-RANK-SCORE.
036400     MOVE "300-BUILD-RANK-SCORE" TO PARA-NAME.
036500     PERFORM 310-SEED-LEAF-VALUES THRU 310-EXIT
036600         VARYING QA-IDX FROM 1 BY 1 UNTIL QA-IDX > 11.
036700     MOVE "COMPREHENSION"    TO WS-PARENT-NAME.
036800     PERFORM 500-AGGREGATE-CHILDREN THRU 500-EXIT.
036900     MOVE "SIMPLICITY"       TO WS-PARENT-NAME.
037000     PERFORM 500-AGGREGATE-CHILDREN THRU 500-EXIT.
037100     MOVE "MAINTAINABILITY"  TO WS-PARENT-NAME.
037200     PERFORM 500-AGGREGATE-CHILDREN THRU 500-EXIT.
037300     MOVE "RELIABILITY"      TO WS-PARENT-NAME.
037400     PERFORM 500-AGGREGATE-CHILDREN THRU 500-EXIT.
037500     MOVE "COMPLEXITY"       TO WS-PARENT-NAME.
037600     PERFORM 500-AGGREGATE-CHILDREN THRU 500-EXIT.
037700     MOVE "QUALITY"          TO WS-PARENT-NAME.
037800     PERFORM 500-AGGREGATE-CHILDREN THRU 500-EXIT.
037900     MOVE "SECURITY"         TO WS-PARENT-NAME.
038000     PERFORM 500-AGGREGATE-CHILDREN THRU 500-EXIT.
038100     MOVE "RANK"             TO WS-PARENT-NAME.
038200     PERFORM 500-AGGREGATE-CHILDREN THRU 500-EXIT.
038300 300-EXIT.
038400     EXIT.
038500
038600*    SEEDS ONE LEAF ROW OF QA-NODE-VALUE-TAB FROM THE MATCHING
038700*    NORMALIZED METRIC ON FLT-RESULT-REC.  A LEAF NAME THAT IS
038800*    NOT ONE OF THE ELEVEN KNOWN METRICS MEANS QATTRTAB AND
038900*    NORMETR HAVE DRIFTED APART - ABEND WITH THE BAD NAME IN THE
039000*    TRACE RECORD.
039100 310-SEED-LEAF-VALUES.
039200     MOVE "310-SEED-LEAF-VALUES" TO PARA-NAME.
039300     SET NM-IDX TO 1.
039400     SEARCH NM-METRIC-NAME
039500         AT END
039600             MOVE "** LEAF NAME NOT IN NORMETR NAME TABLE"
039700                                      TO ABEND-REASON
039800             MOVE QA-NODE-NAME(QA-IDX) TO ACTUAL-VAL
039900             GO TO 1000-ABEND-RTN
040000         WHEN NM-METRIC-NAME(NM-IDX) = QA-NODE-NAME(QA-IDX)
040100             MOVE FLT-METRIC-VALUE(NM-IDX)
040200                                  TO QA-NODE-VALUE(QA-IDX)
040300     END-SEARCH.
040400 310-EXIT.
040500     EXIT.
040600
040700*    AGGREGATES EVERY ROW OF QATTRTAB WHOSE QA-PARENT-NAME IS
040800*    WS-PARENT-NAME INTO THAT PARENT'S OWN QA-NODE-VALUE ROW.
040900*    CALLED ONCE PER NON-LEAF NODE, BOTTOM-UP, FROM 300-BUILD-
041000*    RANK-SCORE - SEE THE PROGRAM BANNER FOR WHY THE ORDER IS
041100*    HARD-CODED THERE.
041200 500-AGGREGATE-CHILDREN.
041300     MOVE "500-AGGREGATE-CHILDREN" TO PARA-NAME.
041400     MOVE ZERO TO WS-CHILD-COUNT.
041500     SET QA-IDX TO 1.
041600     MOVE "N" TO CHILDREN-DONE-SW.
041700     PERFORM 510-FIND-CHILDREN THRU 510-EXIT
041800         UNTIL CHILDREN-ALL-FOUND.
041900     MOVE ZERO TO WS-OVERRIDE-WEIGHT-SUM.
042000     MOVE ZERO TO WS-OVERRIDE-COUNT.
042100     PERFORM 520-APPLY-PREFERENCES THRU 520-EXIT
042200         VARYING WS-CHILD-SUB FROM 1 BY 1
042300         UNTIL WS-CHILD-SUB > WS-CHILD-COUNT.
042400     PERFORM 530-COMPUTE-SPLIT-WEIGHT THRU 530-EXIT.
042500     MOVE ZERO TO WS-PARENT-VALUE.
042600     PERFORM 540-ACCUMULATE-PARENT-VALUE THRU 540-EXIT
042700         VARYING WS-CHILD-SUB FROM 1 BY 1
042800         UNTIL WS-CHILD-SUB > WS-CHILD-COUNT.
042900     PERFORM 555-FIND-PARENT-ROW THRU 555-EXIT.
043000 500-EXIT.
043100     EXIT.
043200
043300*    COLLECTS EVERY QA-TREE-ROW SUBSCRIPT WHOSE PARENT NAME
043400*    MATCHES WS-PARENT-NAME.  A PARENT CAN HAVE SEVERAL
043500*    CHILDREN, SO UNLIKE THE OTHER SEARCHES IN THIS PROGRAM THIS
043600*    ONE DOES NOT STOP AT THE FIRST HIT - ON A MATCH IT RECORDS
043700*    THE ROW AND ADVANCES QA-IDX ITSELF (SET ... UP BY 1) SO THE
043800*    NEXT SEARCH RESUMES JUST PAST IT.  ONLY WHEN THE SEARCH
043900*    RUNS OFF THE END OF THE 19-ROW TABLE IS CHILDREN-DONE-SW
044000*    SET, WHICH ENDS THE PERFORM UNTIL IN 500-AGGREGATE-CHILDREN.
044100 510-FIND-CHILDREN.
044200     MOVE "510-FIND-CHILDREN" TO PARA-NAME.
044300     SEARCH QA-TREE-ROW
044400         AT END
044500             MOVE "Y" TO CHILDREN-DONE-SW
044600         WHEN QA-PARENT-NAME(QA-IDX) = WS-PARENT-NAME
044700             ADD +1 TO WS-CHILD-COUNT
044800             MOVE QA-IDX TO WS-CHILD-IDX-TAB(WS-CHILD-COUNT)
044900             SET QA-IDX UP BY 1
045000     END-SEARCH.
045100 510-EXIT.
045200     EXIT.
045300
045400*    LOOKS UP A PREFER.DAT OVERRIDE FOR ONE CHILD OF THE CURRENT
045500*    PARENT.  THE TABLE IS OCCURS DEPENDING ON PREFERENCE-COUNT,
045600*    SO AN EMPTY PREFER.DAT SEARCHES ZERO ROWS AND FALLS
045700*    STRAIGHT TO AT-END - "NO OVERRIDE FOR THIS CHILD" - WHICH
045800*    IS EXACTLY THE ELSE LEG THE OLD HAND-ROLLED LOOP NEEDED AN
045900*    EXTRA IF PREFERENCE-COUNT > ZERO GUARD TO REACH.
046000 520-APPLY-PREFERENCES.
046100     MOVE "520-APPLY-PREFERENCES" TO PARA-NAME.
046200     SET PF-IDX TO 1.
046300     SEARCH PREFERENCE-TAB-ROW
046400         AT END
046500             MOVE "N" TO WS-CHILD-OVERRIDE-TAB(WS-CHILD-SUB)
046600         WHEN QUALITY-ATTRIBUTE(PF-IDX) =
046700                   QA-NODE-NAME(WS-CHILD-IDX-TAB(WS-CHILD-SUB))
046800             MOVE "Y" TO WS-CHILD-OVERRIDE-TAB(WS-CHILD-SUB)
046900             ADD +1 TO WS-OVERRIDE-COUNT
047000             ADD WEIGHT(PF-IDX) TO WS-OVERRIDE-WEIGHT-SUM
047100             MOVE WEIGHT(PF-IDX)
047200                           TO WS-CHILD-WEIGHT-TAB(WS-CHILD-SUB)
047300     END-SEARCH.
047400 520-EXIT.
047500     EXIT.
047600
047700*    IF EVERY CHILD OF THIS PARENT WAS PREFERENCE-OVERRIDDEN,
047800*    THERE IS NO REMAINDER TO SPLIT - SKIP THE DIVIDE.  SEE
047900*    CR-2401 IN THE CHANGE LOG.
048000 530-COMPUTE-SPLIT-WEIGHT.
048100     MOVE "530-COMPUTE-SPLIT-WEIGHT" TO PARA-NAME.
048200     COMPUTE WS-SPLIT-COUNT = WS-CHILD-COUNT - WS-OVERRIDE-COUNT.
048300     IF WS-SPLIT-COUNT = ZERO
048400         MOVE ZERO TO WS-SPLIT-WEIGHT
048500     ELSE
048600         COMPUTE WS-SPLIT-WEIGHT ROUNDED =
048700             (1 - WS-OVERRIDE-WEIGHT-SUM) / WS-SPLIT-COUNT.
048800 530-EXIT.
048900     EXIT.
049000
049100*    ADDS ONE CHILD'S WEIGHTED VALUE INTO THE RUNNING PARENT
049200*    TOTAL - THE OVERRIDDEN WEIGHT FROM PREFER.DAT IF 520 FOUND
049300*    ONE, OTHERWISE THE EQUAL-SPLIT WEIGHT 530 JUST COMPUTED.
049400 540-ACCUMULATE-PARENT-VALUE.
049500     IF WS-CHILD-OVERRIDE-TAB(WS-CHILD-SUB) = "Y"
049600         COMPUTE WS-PARENT-VALUE ROUNDED = WS-PARENT-VALUE +
049700            (WS-CHILD-WEIGHT-TAB(WS-CHILD-SUB) *
049800             QA-NODE-VALUE(WS-CHILD-IDX-TAB(WS-CHILD-SUB)))
049900     ELSE
050000         COMPUTE WS-PARENT-VALUE ROUNDED = WS-PARENT-VALUE +
050100            (WS-SPLIT-WEIGHT *
050200             QA-NODE-VALUE(WS-CHILD-IDX-TAB(WS-CHILD-SUB))).
050300 540-EXIT.
050400     EXIT.
050500
050600*    FINDS THE PARENT'S OWN ROW IN QA-TREE-TAB AND STORES THE
050700*    JUST-AGGREGATED WS-PARENT-VALUE INTO IT - A PARENT NAME
050800*    PASSED IN FROM 300-BUILD-RANK-SCORE THAT IS NOT ACTUALLY A
050900*    ROW OF QATTRTAB IS A PROGRAM BUG, NOT A DATA PROBLEM, SO
051000*    THIS ABENDS RATHER THAN SILENTLY DROPPING THE VALUE.
051100 555-FIND-PARENT-ROW.
051200     MOVE "555-FIND-PARENT-ROW" TO PARA-NAME.
051300     SET QA-IDX TO 1.
051400     SEARCH QA-TREE-ROW
051500         AT END
051600             MOVE "** PARENT ROW NOT FOUND IN QATTRTAB"
051700                                      TO ABEND-REASON
051800             MOVE WS-PARENT-NAME TO ACTUAL-VAL
051900             GO TO 1000-ABEND-RTN
052000         WHEN QA-NODE-NAME(QA-IDX) = WS-PARENT-NAME
052100             MOVE WS-PARENT-VALUE TO QA-NODE-VALUE(QA-IDX)
052200     END-SEARCH.
052300 555-EXIT.
052400     EXIT.
052500
052600*    BUILDS ONE RANKOUT.DAT RECORD - REPORT-ID AND COMPLIANT-
052700*    FLAG CARRIED STRAIGHT ACROSS FROM FLTROUT.DAT, RANK-SCORE
052800*    TAKEN FROM THE ROOT ROW OF QA-NODE-VALUE-TAB (ROW 19, RANK).
052900 600-BUILD-RANKOUT-REC.
053000     MOVE "600-BUILD-RANKOUT-REC" TO PARA-NAME.
053100     MOVE REPORT-ID IN FLT-RESULT-REC
053200                       TO REPORT-ID IN RANK-RESULT-REC.
053300     MOVE COMPLIANT-FLAG IN FLT-RESULT-REC
053400                       TO COMPLIANT-FLAG IN RANK-RESULT-REC.
053500     MOVE QA-NODE-VALUE(19) TO RANK-SCORE IN RANK-RESULT-REC.
053600 600-EXIT.
053700     EXIT.
053800
053900*    WRITES ONE RANK-RESULT RECORD TO RANKOUT.DAT - THE FINAL
054000*    OUTPUT OF THE WHOLE SCORING BATCH.
054100 700-WRITE-RANKOUT.
054200     MOVE "700-WRITE-RANKOUT" TO PARA-NAME.
054300     WRITE RANK-RESULT-REC-FD FROM RANK-RESULT-REC.
054400     ADD +1 TO RECORDS-WRITTEN.
054500 700-EXIT.
054600     EXIT.
054700
054800*    FLTROUT-FILE AND PREFER-FILE INPUT, RANKOUT-FILE AND
054900*    SYSOUT OUTPUT.
055000 800-OPEN-FILES.
055100     MOVE "800-OPEN-FILES" TO PARA-NAME.
055200     OPEN INPUT FLTROUT-FILE, PREFER-FILE.
055300     OPEN OUTPUT RANKOUT-FILE, SYSOUT.
055400 800-EXIT.
055500     EXIT.
055600
055700*    CLOSES ALL FOUR FILES - CALLED FROM BOTH THE NORMAL AND
055800*    ABEND PATHS SO SYSOUT ALWAYS GETS FLUSHED.
055900 850-CLOSE-FILES.
056000     MOVE "850-CLOSE-FILES" TO PARA-NAME.
056100     CLOSE FLTROUT-FILE, PREFER-FILE, RANKOUT-FILE, SYSOUT.
056200 850-EXIT.
056300     EXIT.
056400
056500*    READ-AHEAD LOGIC - CALLED BOTH AT HOUSEKEEPING TIME AND AT
056600*    THE BOTTOM OF EVERY MAINLINE PASS, SO 100-MAINLINE'S UNTIL
056700*    TEST ALWAYS SEES THE NEXT RECORD (OR END OF FILE) BEFORE IT
056800*    DECIDES WHETHER TO LOOP AGAIN.
056900 900-READ-FLTROUT.
057000     READ FLTROUT-FILE INTO FLT-RESULT-REC
057100         AT END MOVE "N" TO MORE-DATA-SW
057200         GO TO 900-EXIT
057300     END-READ.
057400     ADD +1 TO RECORDS-READ.
057500 900-EXIT.
057600     EXIT.
057700
057800*    NORMAL END-OF-JOB - CLOSE FILES, DISPLAY THE COUNTS
057900*    OPERATIONS EXPECTS ON EVERY RUN OF THIS STEP.
058000 999-CLEANUP.
058100     MOVE "999-CLEANUP" TO PARA-NAME.
058200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
058300     DISPLAY "** REPORTS READ **".
058400     DISPLAY RECORDS-READ.
058500     DISPLAY "** REPORTS WRITTEN **".
058600     DISPLAY RECORDS-WRITTEN.
058700     DISPLAY "******** NORMAL END OF JOB RANKCALC ********".
058800 999-EXIT.
058900     EXIT.
059000
059100*    FORCED ABEND - PARA-NAME AND ABEND-REASON ARE ALREADY SET
059200*    BY WHOEVER BRANCHED HERE.  WRITE THE TRACE RECORD, CLOSE
059300*    WHAT IS OPEN, THEN DIVIDE BY ZERO TO GET A REAL SYSTEM
059400*    ABEND CODE FOR OPERATIONS - SAME IDIOM AS EVERY OTHER STEP
059500*    IN THIS RUN.
059600 1000-ABEND-RTN.
059700     WRITE SYSOUT-REC FROM ABEND-REC.
059800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
059900     DISPLAY "*** ABNORMAL END OF JOB-RANKCALC ***" UPON CONSOLE.
060000     DIVIDE ZERO-VAL INTO ONE-VAL.
