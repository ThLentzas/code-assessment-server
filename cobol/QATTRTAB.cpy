000100******************************************************************
000200*    QATTRTAB - QUALITY-ATTRIBUTE TREE SHAPE (TreeService)
000300*
000400*    THE RANK/QUALITY/SECURITY ATTRIBUTE TREE NEVER CHANGES AT
000500*    RUN TIME, SO IT IS CARRIED AS A ROW OF FILLERS REDEFINED
000600*    AS A 19-ROW TABLE RATHER THAN BUILT NODE BY NODE.  LEAVES
000700*    ARE LISTED FIRST, THEN THE FIVE QUALITY SUB-ATTRIBUTES,
000800*    THEN QUALITY AND SECURITY, THEN THE ROOT.  RANKCALC COPIES
000900*    THIS SHAPE INTO QA-NODE-VALUE-TAB ONCE PER RUN AND SEEDS/
001000*    AGGREGATES VALUES THERE - THIS TABLE ITSELF IS NEVER
001100*    UPDATED.
001200******************************************************************
001300 01  QA-TREE-CONSTANTS.
001400*    LEAF NODES - ONE PER NORMALIZED QUALITY METRIC
001500     05  FILLER PIC X(32) VALUE 'COMMENT_RATE'.
001600     05  FILLER PIC X(32) VALUE 'COMPREHENSION'.
001700     05  FILLER PIC X(1)  VALUE 'Y'.
001800
001900     05  FILLER PIC X(32) VALUE 'METHOD_SIZE'.
002000     05  FILLER PIC X(32) VALUE 'SIMPLICITY'.
002100     05  FILLER PIC X(1)  VALUE 'Y'.
002200
002300     05  FILLER PIC X(32) VALUE 'DUPLICATION'.
002400     05  FILLER PIC X(32) VALUE 'MAINTAINABILITY'.
002500     05  FILLER PIC X(1)  VALUE 'Y'.
002600
002700     05  FILLER PIC X(32) VALUE 'TECHNICAL_DEBT_RATIO'.
002800     05  FILLER PIC X(32) VALUE 'MAINTAINABILITY'.
002900     05  FILLER PIC X(1)  VALUE 'Y'.
003000
003100     05  FILLER PIC X(32) VALUE 'BUG_SEVERITY'.
003200     05  FILLER PIC X(32) VALUE 'RELIABILITY'.
003300     05  FILLER PIC X(1)  VALUE 'Y'.
003400
003500     05  FILLER PIC X(32) VALUE 'RELIABILITY_REMEDIATION_EFFORT'.
003600     05  FILLER PIC X(32) VALUE 'RELIABILITY'.
003700     05  FILLER PIC X(1)  VALUE 'Y'.
003800
003900     05  FILLER PIC X(32) VALUE 'CYCLOMATIC_COMPLEXITY'.
004000     05  FILLER PIC X(32) VALUE 'COMPLEXITY'.
004100     05  FILLER PIC X(1)  VALUE 'Y'.
004200
004300     05  FILLER PIC X(32) VALUE 'COGNITIVE_COMPLEXITY'.
004400     05  FILLER PIC X(32) VALUE 'COMPLEXITY'.
004500     05  FILLER PIC X(1)  VALUE 'Y'.
004600
004700     05  FILLER PIC X(32) VALUE 'VULNERABILITY_SEVERITY'.
004800     05  FILLER PIC X(32) VALUE 'SECURITY'.
004900     05  FILLER PIC X(1)  VALUE 'Y'.
005000
005100     05  FILLER PIC X(32) VALUE 'HOTSPOT_PRIORITY'.
005200     05  FILLER PIC X(32) VALUE 'SECURITY'.
005300     05  FILLER PIC X(1)  VALUE 'Y'.
005400
005500     05  FILLER PIC X(32) VALUE 'SECURITY_REMEDIATION_EFFORT'.
005600     05  FILLER PIC X(32) VALUE 'SECURITY'.
005700     05  FILLER PIC X(1)  VALUE 'Y'.
005800
005900*    QUALITY SUB-ATTRIBUTES - CHILDREN OF QUALITY
006000     05  FILLER PIC X(32) VALUE 'COMPREHENSION'.
006100     05  FILLER PIC X(32) VALUE 'QUALITY'.
006200     05  FILLER PIC X(1)  VALUE 'N'.
006300
006400     05  FILLER PIC X(32) VALUE 'SIMPLICITY'.
006500     05  FILLER PIC X(32) VALUE 'QUALITY'.
006600     05  FILLER PIC X(1)  VALUE 'N'.
006700
006800     05  FILLER PIC X(32) VALUE 'MAINTAINABILITY'.
006900     05  FILLER PIC X(32) VALUE 'QUALITY'.
007000     05  FILLER PIC X(1)  VALUE 'N'.
007100
007200     05  FILLER PIC X(32) VALUE 'RELIABILITY'.
007300     05  FILLER PIC X(32) VALUE 'QUALITY'.
007400     05  FILLER PIC X(1)  VALUE 'N'.
007500
007600     05  FILLER PIC X(32) VALUE 'COMPLEXITY'.
007700     05  FILLER PIC X(32) VALUE 'QUALITY'.
007800     05  FILLER PIC X(1)  VALUE 'N'.
007900
008000*    TOP-LEVEL ATTRIBUTES - CHILDREN OF THE ROOT
008100     05  FILLER PIC X(32) VALUE 'QUALITY'.
008200     05  FILLER PIC X(32) VALUE 'RANK'.
008300     05  FILLER PIC X(1)  VALUE 'N'.
008400
008500     05  FILLER PIC X(32) VALUE 'SECURITY'.
008600     05  FILLER PIC X(32) VALUE 'RANK'.
008700     05  FILLER PIC X(1)  VALUE 'N'.
008800
008900*    ROOT - PARENT-NAME IS UNUSED, THIS ROW IS NEVER AGGREGATED
009000*    INTO A PARENT OF ITS OWN
009100     05  FILLER PIC X(32) VALUE 'RANK'.
009200     05  FILLER PIC X(32) VALUE SPACES.
009300     05  FILLER PIC X(1)  VALUE 'N'.
009400
009500 01  QA-TREE-TAB REDEFINES QA-TREE-CONSTANTS.
009600     05  QA-TREE-ROW OCCURS 19 TIMES INDEXED BY QA-IDX.
009700         10  QA-NODE-NAME               PIC X(32).
009800         10  QA-PARENT-NAME             PIC X(32).
009900         10  QA-LEAF-FLAG               PIC X(1).
010000             88  QA-IS-LEAF             VALUE 'Y'.
010100             88  QA-IS-BRANCH           VALUE 'N'.
