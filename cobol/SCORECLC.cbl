000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*    SCORECLC - PER-METRIC UTILITY-FUNCTION DISPATCH
000400*
000500*    ONE UTF PER RAW QUALITY METRIC, NORMALIZING IT ONTO THE
000600*    0.0 - 1.0 GOODNESS SCALE.  CALLED ONCE PER METRIC PER
000700*    REPORT FROM MTRCEDIT 300-NORMALIZE-METRICS.  CALC-TYPE-SW
000800*    PICKS THE CURVE THE SAME WAY CLCLBCST PICKED LAB-TEST VS
000900*    EQUIPMENT COSTING.
001000******************************************************************
001100 PROGRAM-ID.  SCORECLC.
001200 AUTHOR. R L DAVENPORT.
001300 INSTALLATION. COBOL DEVELOPMENT CENTER.
001400 DATE-WRITTEN. 06/19/86.
001500 DATE-COMPILED. 06/19/86.
001600 SECURITY. NON-CONFIDENTIAL.
001700******************************************************************
001800*                    C H A N G E   L O G
001900*----------------------------------------------------------------
002000* DATE     BY   REQUEST#   DESCRIPTION
002100*----------------------------------------------------------------
002200* 061986   RLD  CR-1140    ORIGINAL CODING - DUPLICATION AND
002300*                          TECH-DEBT UTFS ONLY.
002400* 082287   RLD  CR-1177    ADDED COMPLEXITY UTF, SHARED BY
002500*                          CYCLOMATIC AND COGNITIVE COUNTS.
002600* 031489   RLD  CR-1310    ADDED SECURITY-REMEDIATION-EFFORT
002700*                          UTF AND THE LINE-COST CONSTANT.
002800* 042390   BTK  CR-1481    CODED METHOD-SIZE AND RELIABILITY-
002900*                          REMEDIATION-EFFORT UTFS AHEAD OF
003000*                          NEED - REQUESTOR THEN PULLED THE
003100*                          DISPATCH BEFORE THIS WENT TO PROD.
003200*                          PARAGRAPHS LEFT IN PLACE, DO NOT
003300*                          CALL 500- OR 600- FROM MAINLINE.
003400* 110293   BTK  CR-1699    CONFIRMED 9-DECIMAL ROUNDING MATCHES
003500*                          THE PRECISION RANKCALC EXPECTS.
003600* 021597   MPQ  CR-1922    REVIEWED FOR YEAR-2000 READINESS - NO
003700*                          DATE FIELDS IN THIS ROUTINE, NO CHANGE
003800*                          REQUIRED.
003900* 081798   MPQ  CR-2015    RECHECKED UNDER THE Y2K COMPLIANCE
004000*                          PROGRAM - PASSED, NO DATE ARITHMETIC.
004100* 030402   HJS  CR-2244    ADDED COMP-3 TRACE REDEFINES TO MATCH
004200*                          UTFCALC FOR THE PROD DUMP READS.
004300*----------------------------------------------------------------
004400******************************************************************
004500
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-390.
004900 OBJECT-COMPUTER. IBM-390.
005000 SPECIAL-NAMES.
005100     UPSI-0 ON  STATUS IS SC-TRACE-SW
005200            OFF STATUS IS SC-NO-TRACE-SW.
005300 INPUT-OUTPUT SECTION.
005400
005500 DATA DIVISION.
005600 FILE SECTION.
005700
005800 WORKING-STORAGE SECTION.
005900 01  MISC-FIELDS.
006000*    LINE-COST IS THE SHOP CONSTANT FOR MINUTES OF EFFORT PER
006100*    LINE OF CODE - SHARED BY THE SECURITY-REMEDIATION AND THE
006200*    (DISABLED) RELIABILITY-REMEDIATION CURVES SO IT IS ONLY
006300*    NAMED ONCE.
006400     05  LINE-COST               PIC 9V99         VALUE 0.06.
006500     05  WS-RATIO-WORK           PIC S9(4)V9(9) COMP-3.
006600     05  WS-RATIO-WORK-X REDEFINES WS-RATIO-WORK
006700                                  PIC X(7).
006800     05  WS-DENOM-WORK           PIC S9(9)V9(9) COMP-3.
006900     05  WS-DENOM-WORK-X REDEFINES WS-DENOM-WORK
007000                                  PIC X(9).
007100     05  WS-EFFORT-COST          PIC S9(9)V9(9) COMP-3.
007200     05  WS-EFFORT-COST-X REDEFINES WS-EFFORT-COST
007300                                  PIC X(9).
007400
007500 LINKAGE SECTION.
007600 COPY CALCWORK.
007700
007800 01  RETURN-CD                   PIC 9(4) COMP.
007900
008000 PROCEDURE DIVISION USING CALC-METRICS-REC, RETURN-CD.
008100 000-DISPATCH-UTF.
008200     IF CALC-DUPLICATION
008300         PERFORM 100-CALC-DUPLICATION-UTF
008400     ELSE IF CALC-TECH-DEBT
008500         PERFORM 200-CALC-TECH-DEBT-UTF
008600     ELSE IF CALC-COMPLEXITY
008700         PERFORM 300-CALC-COMPLEXITY-UTF
008800     ELSE IF CALC-SEC-REMEDIATION
008900         PERFORM 400-CALC-SEC-REMEDIATION-UTF.
009000*    METHOD-SIZE AND RELIABILITY-REMEDIATION-EFFORT UTFS BELOW
009100*    ARE NOT DISPATCHED - REQUESTOR PULLED THIS BEFORE CR-1481
009200*    WENT TO PROD.  LEAVE 500- AND 600- IN PLACE UNCALLED.
009300*        ELSE IF CALC-METHOD-SIZE
009400*            PERFORM 500-CALC-METHOD-SIZE-UTF
009500*        ELSE IF CALC-RELIABILITY-REMED
009600*            PERFORM 600-CALC-RELIABILITY-REMED-UTF.
009700
009800     MOVE ZERO TO RETURN-CD.
009900     GOBACK.
010000
010100 100-CALC-DUPLICATION-UTF.
010200     COMPUTE CW-NORMALIZED-VALUE ROUNDED = 1 - CW-RAW-RATIO.
010300
010400 200-CALC-TECH-DEBT-UTF.
010500     COMPUTE CW-NORMALIZED-VALUE ROUNDED = 1 - CW-RAW-RATIO.
010600
010700 300-CALC-COMPLEXITY-UTF.
010800     IF CW-LINES-OF-CODE = ZERO
010900         MOVE 1 TO CW-NORMALIZED-VALUE
011000     ELSE
011100         COMPUTE WS-RATIO-WORK ROUNDED =
011200             CW-RAW-COUNT / CW-LINES-OF-CODE
011300         COMPUTE CW-NORMALIZED-VALUE ROUNDED =
011400             1 - WS-RATIO-WORK.
011500
011600 400-CALC-SEC-REMEDIATION-UTF.
011700     IF CW-LINES-OF-CODE = ZERO
011800         MOVE 1 TO CW-NORMALIZED-VALUE
011900     ELSE
012000         COMPUTE WS-EFFORT-COST ROUNDED =
012100             CW-LINES-OF-CODE * LINE-COST
012200         COMPUTE WS-DENOM-WORK ROUNDED =
012300             CW-RAW-COUNT / WS-EFFORT-COST
012400         COMPUTE CW-NORMALIZED-VALUE ROUNDED =
012500             1 - WS-DENOM-WORK.
012600
012700*    NOT CALLED - SEE CHANGE LOG CR-1481.  KEPT FOR THE DAY THIS
012800*    DISPATCH COMES BACK.
012900 500-CALC-METHOD-SIZE-UTF.
013000     COMPUTE CW-NORMALIZED-VALUE ROUNDED =
013100         (2 ** ((70 - CW-RAW-COUNT) / 21.0)) / 3.0.
013200
013300 600-CALC-RELIABILITY-REMED-UTF.
013400     IF CW-LINES-OF-CODE = ZERO
013500         MOVE 1 TO CW-NORMALIZED-VALUE
013600     ELSE
013700         COMPUTE WS-EFFORT-COST ROUNDED =
013800             CW-LINES-OF-CODE * LINE-COST
013900         COMPUTE WS-DENOM-WORK ROUNDED =
014000             CW-RAW-COUNT / WS-EFFORT-COST
014100         COMPUTE CW-NORMALIZED-VALUE ROUNDED =
014200             1 - WS-DENOM-WORK.
