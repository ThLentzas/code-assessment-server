000100******************************************************************
000200*    PREFWGT - PREFERENCE-RECORD FIELD BLOCK
000300*
000400*    ONE WEIGHT OVERRIDE FOR A TREE NODE.  FIELD BLOCK ONLY,
000500*    SAME CONVENTION AS CNSTRNT - SEE RANKCALC
000600*    050-LOAD-PREFERENCE-TABLE.
000700******************************************************************
000800     05  QUALITY-ATTRIBUTE              PIC X(32).
000900     05  WEIGHT                         PIC 9V9(9).
001000     05  FILLER                         PIC X(18).
