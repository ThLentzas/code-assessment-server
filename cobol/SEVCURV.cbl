000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*    SEVCURV - SEVERITY AND HOTSPOT PRIORITY CURVES
000400*
000500*    R9 (BUG-SEVERITY / VULNERABILITY-SEVERITY, 5-COUNT CASCADE,
000600*    HIGHEST SEVERITY PRESENT WINS) AND R10 (HOTSPOT-PRIORITY,
000700*    3-COUNT CASCADE) SHARE THE SAME UTF(N) HELPER, CALLED HERE
000800*    FROM UTFCALC.  CALLED TWICE PER REPORT FROM MTRCEDIT
000900*    300-NORMALIZE-METRICS - ONCE FOR BUGS, ONCE FOR VULNS - PLUS
001000*    ONCE MORE FOR THE HOTSPOT COUNTS.
001100*
001200*    NOTE - THE MEDIUM BRANCH OF THE HOTSPOT CURVE (200-CALC-
001300*    HOTSPOT-CURVE) CARRIES ITS +0.33 TERM INSIDE THE DENOMINATOR
001400*    PARENTHESIS, UNLIKE THE MATCHING BUG/VULN BRANCH WHICH ADDS
001500*    ITS OFFSET OUTSIDE.  THIS IS HOW REQUIREMENTS SPECIFIED IT -
001600*    DO NOT "SYMMETRIZE" IT TO MATCH 100-CALC-BUG-VULN-CURVE.
001700******************************************************************
001800 PROGRAM-ID.  SEVCURV.
001900 AUTHOR. B T KOWALSKI.
002000 INSTALLATION. COBOL DEVELOPMENT CENTER.
002100 DATE-WRITTEN. 04/23/90.
002200 DATE-COMPILED. 04/23/90.
002300 SECURITY. NON-CONFIDENTIAL.
002400******************************************************************
002500*                    C H A N G E   L O G
002600*----------------------------------------------------------------
002700* DATE     BY   REQUEST#   DESCRIPTION
002800*----------------------------------------------------------------
002900* 042390   BTK  CR-1481    ORIGINAL CODING - BUG/VULN SEVERITY
003000*                          CASCADE ONLY (100-CALC-BUG-VULN-
003100*                          CURVE).
003200* 072591   BTK  CR-1533    ADDED HOTSPOT-PRIORITY CASCADE
003300*                          (200-CALC-HOTSPOT-CURVE) PER THE
003400*                          SECURITY GROUP'S SPEC - CONFIRMED
003500*                          THE MEDIUM-BRANCH +0.33 PLACEMENT
003600*                          WITH THEM TWICE, IT IS INTENTIONAL.
003700* 110293   BTK  CR-1699    CONFIRMED 9-DECIMAL ROUNDING MATCHES
003800*                          THE PRECISION RANKCALC EXPECTS.
003900* 021597   MPQ  CR-1922    REVIEWED FOR YEAR-2000 READINESS - NO
004000*                          DATE FIELDS IN THIS ROUTINE, NO CHANGE
004100*                          REQUIRED.
004200* 081798   MPQ  CR-2015    RECHECKED UNDER THE Y2K COMPLIANCE
004300*                          PROGRAM - PASSED, NO DATE ARITHMETIC.
004400* 030402   HJS  CR-2244    ADDED COMP-3 TRACE REDEFINES TO MATCH
004500*                          UTFCALC FOR THE PROD DUMP READS.
004600* 091505   HJS  CR-2401    PATCHED A ZERO-DIVIDE ON THE HOTSPOT
004700*                          LOW-ONLY BRANCH - NOW GUARDED THE
004800*                          SAME WAY AS THE OTHER BRANCHES.
004900*----------------------------------------------------------------
005000******************************************************************
005100
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER. IBM-390.
005500 OBJECT-COMPUTER. IBM-390.
005600 SPECIAL-NAMES.
005700     UPSI-0 ON  STATUS IS SV-TRACE-SW
005800            OFF STATUS IS SV-NO-TRACE-SW.
005900 INPUT-OUTPUT SECTION.
006000
006100 DATA DIVISION.
006200 FILE SECTION.
006300
006400 WORKING-STORAGE SECTION.
006500 01  MISC-FIELDS.
006600     05  UTF-COUNT-WORK          PIC 9(6).
006700     05  UTF-RESULT-2ND          PIC 9V9(9).
006800     05  UTF-RESULT-3RD          PIC 9V9(9).
006900     05  UTF-RESULT-4TH          PIC 9V9(9).
007000     05  UTF-RESULT-5TH          PIC 9V9(9).
007100     05  WS-DENOM-FACTOR         PIC S9(4)V9(9) COMP-3.
007200     05  WS-DENOM-FACTOR-X REDEFINES WS-DENOM-FACTOR
007300                                  PIC X(7).
007400     05  WS-DENOM-TOTAL          PIC S9(9)V9(9) COMP-3.
007500     05  WS-DENOM-TOTAL-X REDEFINES WS-DENOM-TOTAL
007600                                  PIC X(9).
007700     05  WS-CURVE-BASE           PIC S9(9)V9(9) COMP-3.
007800     05  WS-CURVE-BASE-X REDEFINES WS-CURVE-BASE
007900                                  PIC X(9).
008000
008100 LINKAGE SECTION.
008200 COPY SEVWORK.
008300
008400 01  RETURN-CD                   PIC 9(4) COMP.
008500
008600 PROCEDURE DIVISION USING SEV-CALC-REC, RETURN-CD.
008700 000-DISPATCH-CURVE.
008800     IF CALC-SEV-CURVE
008900         PERFORM 100-CALC-BUG-VULN-CURVE THRU 100-EXIT
009000     ELSE IF CALC-HOTSPOT-CURVE
009100         PERFORM 200-CALC-HOTSPOT-CURVE THRU 200-EXIT.
009200
009300     MOVE ZERO TO RETURN-CD.
009400     GOBACK.
009500
009600 100-CALC-BUG-VULN-CURVE.
009700     IF SC-CNT-BLOCKER > ZERO
009800         MOVE SC-CNT-CRITICAL TO UTF-COUNT-WORK
009900         CALL 'UTFCALC' USING UTF-COUNT-WORK, UTF-RESULT-2ND
010000         MOVE SC-CNT-MAJOR TO UTF-COUNT-WORK
010100         CALL 'UTFCALC' USING UTF-COUNT-WORK, UTF-RESULT-3RD
010200         MOVE SC-CNT-MINOR TO UTF-COUNT-WORK
010300         CALL 'UTFCALC' USING UTF-COUNT-WORK, UTF-RESULT-4TH
010400         MOVE SC-CNT-INFO TO UTF-COUNT-WORK
010500         CALL 'UTFCALC' USING UTF-COUNT-WORK, UTF-RESULT-5TH
010600         COMPUTE WS-DENOM-FACTOR ROUNDED =
010700             1 + (0.1 * UTF-RESULT-2ND) + (0.01 * UTF-RESULT-3RD)
010800               + (0.001 * UTF-RESULT-4TH)
010900               + (0.0001 * UTF-RESULT-5TH)
011000         COMPUTE WS-DENOM-TOTAL ROUNDED =
011100             SC-CNT-BLOCKER * WS-DENOM-FACTOR
011200         COMPUTE SC-SEV-SCORE ROUNDED = 0.2 / WS-DENOM-TOTAL
011300     ELSE IF SC-CNT-CRITICAL > ZERO
011400         MOVE SC-CNT-MAJOR TO UTF-COUNT-WORK
011500         CALL 'UTFCALC' USING UTF-COUNT-WORK, UTF-RESULT-3RD
011600         MOVE SC-CNT-MINOR TO UTF-COUNT-WORK
011700         CALL 'UTFCALC' USING UTF-COUNT-WORK, UTF-RESULT-4TH
011800         MOVE SC-CNT-INFO TO UTF-COUNT-WORK
011900         CALL 'UTFCALC' USING UTF-COUNT-WORK, UTF-RESULT-5TH
012000         COMPUTE WS-DENOM-FACTOR ROUNDED =
012100             1 + (0.1 * UTF-RESULT-3RD) + (0.01 * UTF-RESULT-4TH)
012200               + (0.001 * UTF-RESULT-5TH)
012300         COMPUTE WS-DENOM-TOTAL ROUNDED =
012400             SC-CNT-CRITICAL * WS-DENOM-FACTOR
012500         COMPUTE SC-SEV-SCORE ROUNDED =
012600             (0.2 / WS-DENOM-TOTAL) + 0.2
012700     ELSE IF SC-CNT-MAJOR > ZERO
012800         MOVE SC-CNT-MINOR TO UTF-COUNT-WORK
012900         CALL 'UTFCALC' USING UTF-COUNT-WORK, UTF-RESULT-4TH
013000         MOVE SC-CNT-INFO TO UTF-COUNT-WORK
013100         CALL 'UTFCALC' USING UTF-COUNT-WORK, UTF-RESULT-5TH
013200         COMPUTE WS-DENOM-FACTOR ROUNDED =
013300             1 + (0.1 * UTF-RESULT-4TH) + (0.01 * UTF-RESULT-5TH)
013400         COMPUTE WS-DENOM-TOTAL ROUNDED =
013500             SC-CNT-MAJOR * WS-DENOM-FACTOR
013600         COMPUTE SC-SEV-SCORE ROUNDED =
013700             (0.2 / WS-DENOM-TOTAL) + 0.4
013800     ELSE IF SC-CNT-MINOR > ZERO
013900         MOVE SC-CNT-INFO TO UTF-COUNT-WORK
014000         CALL 'UTFCALC' USING UTF-COUNT-WORK, UTF-RESULT-5TH
014100         COMPUTE WS-DENOM-FACTOR ROUNDED =
014200             1 + (0.1 * UTF-RESULT-5TH)
014300         COMPUTE WS-DENOM-TOTAL ROUNDED =
014400             SC-CNT-MINOR * WS-DENOM-FACTOR
014500         COMPUTE SC-SEV-SCORE ROUNDED =
014600             (0.2 / WS-DENOM-TOTAL) + 0.6
014700     ELSE IF SC-CNT-INFO > ZERO
014800         COMPUTE SC-SEV-SCORE ROUNDED = (0.2 / SC-CNT-INFO) + 0.8
014900     ELSE
015000         MOVE 1 TO SC-SEV-SCORE.
015100 100-EXIT.
015200     EXIT.
015300
015400 200-CALC-HOTSPOT-CURVE.
015500*    SC-CNT-BLOCKER/SC-CNT-CRITICAL/SC-CNT-MAJOR CARRY HIGH,
015600*    MEDIUM, LOW FOR THIS CURVE - SEE THE NOTE IN SEVWORK.
015700     IF SC-CNT-BLOCKER > ZERO
015800         MOVE SC-CNT-CRITICAL TO UTF-COUNT-WORK
015900         CALL 'UTFCALC' USING UTF-COUNT-WORK, UTF-RESULT-2ND
016000         MOVE SC-CNT-MAJOR TO UTF-COUNT-WORK
016100         CALL 'UTFCALC' USING UTF-COUNT-WORK, UTF-RESULT-3RD
016200         COMPUTE WS-DENOM-FACTOR ROUNDED =
016300             1 + (0.1 * UTF-RESULT-2ND) + (0.01 * UTF-RESULT-3RD)
016400         COMPUTE WS-DENOM-TOTAL ROUNDED =
016500             SC-CNT-BLOCKER * WS-DENOM-FACTOR
016600         COMPUTE SC-SEV-SCORE ROUNDED = 0.33 / WS-DENOM-TOTAL
016700     ELSE IF SC-CNT-CRITICAL > ZERO
016800         MOVE SC-CNT-MAJOR TO UTF-COUNT-WORK
016900         CALL 'UTFCALC' USING UTF-COUNT-WORK, UTF-RESULT-3RD
017000*        THE +0.33 BELOW IS INSIDE THE DENOMINATOR ON PURPOSE -
017100*        SEE THE PROGRAM BANNER NOTE.
017200         COMPUTE WS-CURVE-BASE ROUNDED =
017300             1 + (0.1 * UTF-RESULT-3RD) + 0.33
017400         COMPUTE WS-DENOM-TOTAL ROUNDED =
017500             SC-CNT-CRITICAL * WS-CURVE-BASE
017600         COMPUTE SC-SEV-SCORE ROUNDED = 0.33 / WS-DENOM-TOTAL
017700     ELSE IF SC-CNT-MAJOR > ZERO
017800         COMPUTE SC-SEV-SCORE ROUNDED =
017900             (0.33 / SC-CNT-MAJOR) + 0.66
018000     ELSE
018100         MOVE 1 TO SC-SEV-SCORE.
018200 200-EXIT.
018300     EXIT.
