000100******************************************************************
000200*    RAWMETR - RAW QUALITY-METRIC RECORD LAYOUT
000300*
000400*    ONE ROW PER ANALYZED REPOSITORY REPORT, AS PRODUCED BY THE
000500*    STATIC-ANALYSIS SCAN.  CARRIES THE MEASUREMENTS UNCHANGED -
000600*    NO UTF NORMALIZATION HAS BEEN APPLIED YET.  SEE MTRCEDIT.
000700*
000800*    ISSUE/HOTSPOT DETAIL LISTS FROM THE SCANNER ARE ALREADY
000900*    GROUPED BY SEVERITY / PROBABILITY BEFORE THEY REACH THIS
001000*    RECORD - THE COUNTS BELOW ARE THE GROUP TOTALS.
001100******************************************************************
001200 01  RAW-METRIC-REC.
001300     05  REPORT-ID                      PIC 9(6).
001400     05  LINES-OF-CODE                  PIC 9(9).
001500     05  COMMENT-RATE                   PIC 9V9(6).
001600     05  DUPLICATION                    PIC 9V9(6).
001700     05  TECHNICAL-DEBT-RATIO           PIC 9V9(6).
001800     05  CYCLOMATIC-COMPLEXITY          PIC 9(9)V9(6).
001900     05  COGNITIVE-COMPLEXITY           PIC 9(9)V9(6).
002000     05  SECURITY-REMEDIATION-EFFORT    PIC 9(9)V9(6).
002100*    BUG ISSUE COUNTS BY SEVERITY, BLOCKER DOWN TO INFO
002200     05  RM-BUG-COUNTS.
002300         10  BUG-COUNT-BLOCKER          PIC 9(6).
002400         10  BUG-COUNT-CRITICAL         PIC 9(6).
002500         10  BUG-COUNT-MAJOR            PIC 9(6).
002600         10  BUG-COUNT-MINOR            PIC 9(6).
002700         10  BUG-COUNT-INFO             PIC 9(6).
002800*    ALTERNATE VIEW OF THE BUG COUNTS AS A TABLE, FOR THE
002900*    SEVERITY-CURVE SUBROUTINE (SEVCURV) TO SCAN BY POSITION
003000*    IN BLOCKER/CRITICAL/MAJOR/MINOR/INFO ORDER
003100     05  RM-BUG-COUNTS-TAB REDEFINES RM-BUG-COUNTS.
003200         10  BUG-COUNT OCCURS 5 TIMES   PIC 9(6).
003300*    VULNERABILITY ISSUE COUNTS BY SEVERITY, SAME ORDER
003400     05  RM-VULN-COUNTS.
003500         10  VULN-COUNT-BLOCKER         PIC 9(6).
003600         10  VULN-COUNT-CRITICAL        PIC 9(6).
003700         10  VULN-COUNT-MAJOR           PIC 9(6).
003800         10  VULN-COUNT-MINOR           PIC 9(6).
003900         10  VULN-COUNT-INFO            PIC 9(6).
004000     05  RM-VULN-COUNTS-TAB REDEFINES RM-VULN-COUNTS.
004100         10  VULN-COUNT OCCURS 5 TIMES  PIC 9(6).
004200*    SECURITY HOTSPOT COUNTS BY VULNERABILITY PROBABILITY
004300     05  RM-HOTSPOT-COUNTS.
004400         10  HOTSPOT-COUNT-HIGH         PIC 9(6).
004500         10  HOTSPOT-COUNT-MEDIUM       PIC 9(6).
004600         10  HOTSPOT-COUNT-LOW          PIC 9(6).
004700     05  RM-HOTSPOT-COUNTS-TAB REDEFINES RM-HOTSPOT-COUNTS.
004800         10  HOTSPOT-COUNT OCCURS 3 TIMES PIC 9(6).
004900     05  FILLER                         PIC X(41).
