000100******************************************************************
000200*    RANKRSLT - RANK-RESULT-RECORD LAYOUT
000300*
000400*    FINAL OUTPUT OF THE BATCH, ONE ROW PER INPUT REPORT.
000500*    WRITTEN BY RANKCALC IN INPUT ORDER.
000600******************************************************************
000700 01  RANK-RESULT-REC.
000800     05  REPORT-ID                      PIC 9(6).
000900     05  COMPLIANT-FLAG                 PIC X(1).
001000         88  COMPLIANT                  VALUE 'Y'.
001100         88  NON-COMPLIANT               VALUE 'N'.
001200     05  RANK-SCORE                     PIC 9V9(9).
001300     05  FILLER                         PIC X(23).
