000100******************************************************************
000200*    NORMETR - NORMALIZED QUALITY-METRIC RECORD LAYOUT
000300*
000400*    OUTPUT OF MTRCEDIT.  EACH OF THE 11 QUALITY-METRIC FIELDS
000500*    HOLDS A GOODNESS SCORE IN THE RANGE 0.0 - 1.0, ROUNDED TO
000600*    NINE DECIMAL PLACES TO LINE UP WITH THE SCANNER'S DOUBLE-
000700*    PRECISION COMPARISONS.
000800*
000900*    METHOD-SIZE AND RELIABILITY-REMEDIATION-EFFORT ARE ALWAYS
001000*    1.0 IN THE CURRENT BATCH - THEIR UTF DISPATCH IS DISABLED,
001100*    SEE SCORECLC.
001200******************************************************************
001300 01  NORM-METRIC-REC.
001400     05  REPORT-ID                      PIC 9(6).
001500     05  NM-METRIC-VALUES.
001600         10  COMMENT-RATE                       PIC 9V9(9).
001700         10  DUPLICATION                         PIC 9V9(9).
001800         10  TECHNICAL-DEBT-RATIO                PIC 9V9(9).
001900         10  CYCLOMATIC-COMPLEXITY                PIC 9V9(9).
002000         10  COGNITIVE-COMPLEXITY                PIC 9V9(9).
002100         10  SECURITY-REMEDIATION-EFFORT          PIC 9V9(9).
002200         10  BUG-SEVERITY                        PIC 9V9(9).
002300         10  VULNERABILITY-SEVERITY              PIC 9V9(9).
002400         10  HOTSPOT-PRIORITY                    PIC 9V9(9).
002500         10  METHOD-SIZE                         PIC 9V9(9).
002600         10  RELIABILITY-REMEDIATION-EFFORT      PIC 9V9(9).
002700*    ALTERNATE VIEW OF THE 11 METRICS AS A TABLE, INDEXED THE
002800*    SAME AS NM-METRIC-NAME-TAB BELOW, SO A METRIC CAN BE
002900*    LOOKED UP BY NAME (SEE CMPLUPDT AND RANKCALC)
003000     05  NM-METRIC-VALUES-TAB REDEFINES NM-METRIC-VALUES.
003100         10  NM-METRIC-VALUE OCCURS 11 TIMES     PIC 9V9(9).
003200     05  FILLER                         PIC X(34).
003300
003400*    STATIC NAME TABLE - QUALITY-METRIC NAMES IN THE SAME ORDER
003500*    AS THE 11 METRIC FIELDS ABOVE.  BUILT AS A ROW OF FILLERS
003600*    REDEFINED AS A TABLE SINCE THE SHAPE NEVER CHANGES.  INDEXED
003700*    BY NM-IDX SO CMPLUPDT AND RANKCALC CAN SEARCH IT DIRECTLY -
003800*    A PROGRAM THAT COPIES THIS BOOK MUST NOT ALSO DECLARE ITS
003900*    OWN WORKING-STORAGE NM-IDX, THE INDEX-NAME ALREADY LIVES HERE.
004000 01  NM-METRIC-NAME-CONSTANTS.
004100     05  FILLER PIC X(32) VALUE 'COMMENT_RATE'.
004200     05  FILLER PIC X(32) VALUE 'DUPLICATION'.
004300     05  FILLER PIC X(32) VALUE 'TECHNICAL_DEBT_RATIO'.
004400     05  FILLER PIC X(32) VALUE 'CYCLOMATIC_COMPLEXITY'.
004500     05  FILLER PIC X(32) VALUE 'COGNITIVE_COMPLEXITY'.
004600     05  FILLER PIC X(32) VALUE 'SECURITY_REMEDIATION_EFFORT'.
004700     05  FILLER PIC X(32) VALUE 'BUG_SEVERITY'.
004800     05  FILLER PIC X(32) VALUE 'VULNERABILITY_SEVERITY'.
004900     05  FILLER PIC X(32) VALUE 'HOTSPOT_PRIORITY'.
005000     05  FILLER PIC X(32) VALUE 'METHOD_SIZE'.
005100     05  FILLER PIC X(32) VALUE 'RELIABILITY_REMEDIATION_EFFORT'.
005200 01  NM-METRIC-NAME-TAB REDEFINES NM-METRIC-NAME-CONSTANTS.
005300     05  NM-METRIC-NAME OCCURS 11 TIMES
005400                         INDEXED BY NM-IDX      PIC X(32).
