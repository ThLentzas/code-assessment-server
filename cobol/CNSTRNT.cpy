000100******************************************************************
000200*    CNSTRNT - CONSTRAINT-RECORD FIELD BLOCK
000300*
000400*    ONE FILTER RULE.  THIS BLOCK CARRIES NO 01-LEVEL OF ITS
000500*    OWN - THE CALLING PROGRAM SUPPLIES IT, EITHER AS A LONE
000600*    RECORD OR AS THE BODY OF AN OCCURS TABLE ROW (SEE CMPLUPDT
000700*    050-LOAD-CONSTRAINT-TABLE).
000800******************************************************************
000900     05  QUALITY-METRIC                 PIC X(32).
001000     05  OPERATOR                       PIC X(2).
001100         88  OP-EQUAL                   VALUE 'EQ'.
001200         88  OP-NOT-EQUAL               VALUE 'NE'.
001300         88  OP-GREATER-THAN            VALUE 'GT'.
001400         88  OP-LESS-THAN               VALUE 'LT'.
001500         88  OP-GTR-OR-EQUAL            VALUE 'GE'.
001600         88  OP-LESS-OR-EQUAL           VALUE 'LE'.
001700     05  THRESHOLD                      PIC 9V9(9).
001800     05  FILLER                         PIC X(16).
