000100******************************************************************
000200*    FLTRSLT - FILTER-STAGE WORK RECORD LAYOUT
000300*
000400*    CHAINS CMPLUPDT TO RANKCALC (FLTROUT.DAT, JOB-STEP WORK
000500*    FILE - NOT ONE OF THE FOUR NAMED BATCH FILES).  CARRIES
000600*    THE NORMALIZED METRICS FORWARD PLUS THE COMPLIANT-FLAG
000700*    FilteringService DECIDED, SO RANKCALC DOES NOT HAVE TO
000800*    RE-READ THE CONSTRAINT TABLE.
000900******************************************************************
001000 01  FLT-RESULT-REC.
001100     05  REPORT-ID                      PIC 9(6).
001200     05  FLT-METRIC-VALUES.
001300         10  COMMENT-RATE                        PIC 9V9(9).
001400         10  DUPLICATION                         PIC 9V9(9).
001500         10  TECHNICAL-DEBT-RATIO                PIC 9V9(9).
001600         10  CYCLOMATIC-COMPLEXITY                PIC 9V9(9).
001700         10  COGNITIVE-COMPLEXITY                PIC 9V9(9).
001800         10  SECURITY-REMEDIATION-EFFORT          PIC 9V9(9).
001900         10  BUG-SEVERITY                        PIC 9V9(9).
002000         10  VULNERABILITY-SEVERITY              PIC 9V9(9).
002100         10  HOTSPOT-PRIORITY                    PIC 9V9(9).
002200         10  METHOD-SIZE                         PIC 9V9(9).
002300         10  RELIABILITY-REMEDIATION-EFFORT      PIC 9V9(9).
002400     05  FLT-METRIC-VALUES-TAB REDEFINES FLT-METRIC-VALUES.
002500         10  FLT-METRIC-VALUE OCCURS 11 TIMES    PIC 9V9(9).
002600     05  COMPLIANT-FLAG                 PIC X(1).
002700         88  COMPLIANT                  VALUE 'Y'.
002800         88  NON-COMPLIANT               VALUE 'N'.
002900     05  FILLER                         PIC X(33).
