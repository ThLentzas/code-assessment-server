000100******************************************************************
000200*    CALCWORK - SCORECLC PARAMETER BLOCK
000300*
000400*    SAME COPYBOOK COPIED INTO SCORECLC'S LINKAGE SECTION AND
000500*    INTO EVERY CALLER'S WORKING-STORAGE, SO THE TWO SIDES OF
000600*    THE CALL ALWAYS AGREE ON THE LAYOUT - SAME IDEA AS THE
000700*    SHOP'S PATMSTR COPYBOOK BEING COPIED INTO BOTH A PROGRAM'S
000800*    FILE SECTION AND ANOTHER PROGRAM'S WORKING-STORAGE.
000900******************************************************************
001000 01  CALC-METRICS-REC.
001100     05  CALC-TYPE-SW               PIC X.
001200         88  CALC-DUPLICATION              VALUE 'D'.
001300         88  CALC-TECH-DEBT                VALUE 'T'.
001400         88  CALC-COMPLEXITY               VALUE 'X'.
001500         88  CALC-SEC-REMEDIATION          VALUE 'S'.
001600         88  CALC-METHOD-SIZE              VALUE 'M'.
001700         88  CALC-RELIABILITY-REMED        VALUE 'R'.
001800     05  CW-LINES-OF-CODE            PIC 9(9).
001900     05  CW-RAW-RATIO                PIC 9V9(6).
002000     05  CW-RAW-COUNT                PIC 9(9)V9(6).
002100     05  CW-NORMALIZED-VALUE         PIC 9V9(9).
